000100*================================================================*
000200* DESCRICAO..: BOOK DO TEXTO DE PREMISSAS DE ENGENHARIA DO
000300*              DIMENSIONAMENTO PRELIMINAR DE SAPATAS - TABELA DE
000400*              LINHAS IMPRESSAS, MONTADA PELO MODULO PADASSM1 E
000500*              ESCRITA NO RODAPE DO RELATORIO RESUMO PELO MODULO
000600*              PADSUMR1
000700* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000800* DATA.......: 23/03/1989
000900* TAMANHO....: 03204
001000*----------------------------------------------------------------*
001100* PADASSM1-QTDE-LINHAS = QUANTIDADE DE LINHAS MONTADAS NA TABELA
001200* PADASSM1-LINHAS      = TABELA DE LINHAS DE TEXTO (80 COLUNAS)
001300*----------------------------------------------------------------*
001400* 23/03/1989 J.R.S. CH-1989-008 CRIACAO DO BOOK DE PREMISSAS.
001500*================================================================*
001600 01  PADASSM1-HEADER.
001700     05  PADASSM1-COD-BOOK       PIC X(08) VALUE 'PADASSM1'.
001800     05  PADASSM1-TAM-BOOK       PIC 9(05) VALUE 03204.
001900 01  PADASSM1-REGISTRO.
002000     05  PADASSM1-QTDE-LINHAS    PIC 9(02) COMP.
002100     05  PADASSM1-LINHAS         OCCURS 40 TIMES
002200                                 PIC X(080).
002300     05  FILLER                  PIC X(02) VALUE SPACES.
