000100******************************************************************
000200* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000300* DATA.......: 14/03/1989
000400* DESCRICAO..: OBTER DATA E HORA DO SISTEMA PARA OS CABECALHOS
000500*              DOS RELATORIOS DO SUBSISTEMA DE SAPATAS
000600* NOME.......: PADDATA
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PADDATA.
001000 AUTHOR.        J R SILVA.
001100 INSTALLATION.  SETOR DE ENGENHARIA CIVIL.
001200 DATE-WRITTEN.  14/03/1989.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO DA ENGENHARIA.
001500*----------------------------------------------------------------*
001600*    HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* DATA       AUTOR   CHAMADO      DESCRICAO
001900* ---------- ------- ------------ ----------------------------
002000* 14/03/1989 J.R.S.  CH-1989-004  VERSAO INICIAL - EXTRAIDA DO
002100*                                 MODULO COMUM DE DATA/HORA.
002200* 02/07/1991 J.R.S.  CH-1991-018  INCLUSAO DO CENTESIMO DE
002300*                                 SEGUNDO NO REGISTRO DE HORA.
002400* 30/11/1999 M.F.T.  CH-1999-114  REVISAO DE VIRADA DO SECULO -
002500*                                 CONFIRMADO ANO COM 4 DIGITOS.
002600* 11/05/2004 A.P.N.  CH-2004-051  PASSA A USAR O BOOK PADDATA1
002700*                                 (SUBSTITUI BOOK GENERICO
002800*                                 ANTIGO DO SETOR).
002850* 18/04/2006 A.P.N.  CH-2006-083  PASSA A AVISAR NO CONSOLE
002860*                                 QUANDO O DIA JULIANO DO SISTEMA
002870*                                 VEM ZERADO E QUANDO O PROGRAMA
002880*                                 E ACIONADO NO TURNO NOTURNO.
002900*----------------------------------------------------------------*
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200
003300 01  PADDATA-DIAS-ANO-AAAADDD.
003400     05  PADDATA-DIAS-ANO-AAAA   PIC 9(004) VALUE ZEROS.
003500     05  PADDATA-DIAS-ANO-DDD    PIC 9(003) VALUE ZEROS.
003600*    VISAO NUMERICA UNICA DO ANO+DIA JULIANO, USADA APENAS NO
003700*    DISPLAY DE TRILHA DE AUDITORIA QUANDO O DIA JULIANO VEM
003800*    ZERADO DO SISTEMA OPERACIONAL (FALHA DE RELOGIO).
003900 01  PADDATA-DIAS-ANO-NUM REDEFINES PADDATA-DIAS-ANO-AAAADDD
004000                                 PIC 9(007).
004100
004200 01  WS-VERIF-VIRADA-SECULO.
004300     05  WS-VERIF-SECULO         PIC 9(002) VALUE ZEROS.
004400     05  WS-VERIF-ANO-CURTO      PIC 9(002) VALUE ZEROS.
004500*    VISAO DE 4 DIGITOS DO SECULO+ANO CURTO, USADA NA CRITICA
004600*    DE VIRADA DE SECULO INCLUIDA PELA REVISAO DE 1999.
004700 01  WS-VERIF-ANO-4D REDEFINES WS-VERIF-VIRADA-SECULO
004800                                 PIC 9(004).
004900
005000 01  WS-HORARIO-VERIFICACAO.
005100     05  WS-HORARIO-HH           PIC 9(002) VALUE ZEROS.
005200     05  WS-HORARIO-MM           PIC 9(002) VALUE ZEROS.
005300*    VISAO NUMERICA UNICA DO HORARIO (HHMM), USADA NA CRITICA
005400*    DE TURNO DE PROCESSAMENTO (BATCH DIURNO OU NOTURNO).
005500 01  WS-HORARIO-NUM REDEFINES WS-HORARIO-VERIFICACAO
005600                                 PIC 9(004).
005700
005800 LINKAGE SECTION.
005900 COPY PADDATA1.                                                   APN04051
006000
006100*================================================================*
006200 PROCEDURE DIVISION USING PADDATA1-REGISTRO.
006300*================================================================*
006400
006500*----------------------------------------------------------------*
006600*    PROCESSAMENTO PRINCIPAL
006700*----------------------------------------------------------------*
006800*> cobol-lint CL002 0000-processar
006900 0000-PROCESSAR                  SECTION.
007000*----------------------------------------------------------------*
007100
007200     PERFORM 0001-OBTER-DATA-HORA
007300     PERFORM 0002-OBTER-DESC-MES
007400     PERFORM 0003-OBTER-DESC-SEMANA
007500     PERFORM 0004-OBTER-DIAS-ANO
007600     PERFORM 9999-FINALIZAR
007700     .
007800*----------------------------------------------------------------*
007900*> cobol-lint CL002 0000-end
008000 0000-END.                       EXIT.
008100*----------------------------------------------------------------*
008200
008300*----------------------------------------------------------------*
008400*    OBTER DATA E HORA DO SISTEMA
008500*----------------------------------------------------------------*
008600 0001-OBTER-DATA-HORA            SECTION.
008700*----------------------------------------------------------------*
008800
008900     ACCEPT PADDATA1-DATA        FROM DATE YYYYMMDD
009000     ACCEPT PADDATA1-DIA-SEMANA  FROM DAY-OF-WEEK
009100     ACCEPT PADDATA1-TIME        FROM TIME                        JRS91018
009200
009300     MOVE PADDATA1-DATA-ANO(1:2) TO WS-VERIF-SECULO
009400     MOVE PADDATA1-DATA-ANO(3:2) TO WS-VERIF-ANO-CURTO
009500     IF WS-VERIF-ANO-4D          LESS 1900
009600        DISPLAY 'PADDATA - ANOMALIA NO ANO DO RELOGIO DO '
009700                'SISTEMA - VERIFICAR CONFIGURACAO'
009800     END-IF
009900
010000     MOVE PADDATA1-HORA          TO WS-HORARIO-HH
010100     MOVE PADDATA1-MINUTO        TO WS-HORARIO-MM
010150     IF WS-HORARIO-HH            LESS 06                          APN06083
010160        DISPLAY 'PADDATA - ACIONADO NO TURNO NOTURNO - HORARIO '  APN06083
010170                '(HHMM) ' WS-HORARIO-NUM                          APN06083
010180     END-IF                                                       APN06083
010200     .
010300*----------------------------------------------------------------*
010400*> cobol-lint CL002 0001-end
010500 0001-END.                       EXIT.
010600*----------------------------------------------------------------*
010700
010800*----------------------------------------------------------------*
010900*    OBTER DESCRICAO DO MES
011000*----------------------------------------------------------------*
011100 0002-OBTER-DESC-MES             SECTION.
011200*----------------------------------------------------------------*
011300
011400     EVALUATE  PADDATA1-DATA-MES
011500         WHEN 01
011600             MOVE 'JANEIRO'      TO PADDATA1-DESC-MES
011700         WHEN 02
011800             MOVE 'FEVEREIRO'    TO PADDATA1-DESC-MES
011900         WHEN 03
012000             MOVE 'MARCO'        TO PADDATA1-DESC-MES
012100         WHEN 04
012200             MOVE 'ABRIL'        TO PADDATA1-DESC-MES
012300         WHEN 05
012400             MOVE 'MAIO'         TO PADDATA1-DESC-MES
012500         WHEN 06
012600             MOVE 'JUNHO'        TO PADDATA1-DESC-MES
012700         WHEN 07
012800             MOVE 'JULHO'        TO PADDATA1-DESC-MES
012900         WHEN 08
013000             MOVE 'AGOSTO'       TO PADDATA1-DESC-MES
013100         WHEN 09
013200             MOVE 'SETEMBRO'     TO PADDATA1-DESC-MES
013300         WHEN 10
013400             MOVE 'OUTUBRO'      TO PADDATA1-DESC-MES
013500         WHEN 11
013600             MOVE 'NOVEMBRO'     TO PADDATA1-DESC-MES
013700         WHEN 12
013800             MOVE 'DEZEMBRO'     TO PADDATA1-DESC-MES
013900         WHEN OTHER
014000             MOVE 'INVALIDO'     TO PADDATA1-DESC-MES
014100     END-EVALUATE
014200     .
014300*----------------------------------------------------------------*
014400*> cobol-lint CL002 0002-end
014500 0002-END.                       EXIT.
014600*----------------------------------------------------------------*
014700
014800*----------------------------------------------------------------*
014900*    OBTER DESCRICAO DO DIA DA SEMANA
015000*----------------------------------------------------------------*
015100 0003-OBTER-DESC-SEMANA          SECTION.
015200*----------------------------------------------------------------*
015300
015400     EVALUATE  PADDATA1-DIA-SEMANA
015500         WHEN 01
015600             MOVE 'SEGUNDA-FEIRA' TO PADDATA1-DESC-SEMANA
015700         WHEN 02
015800             MOVE 'TERCA-FEIRA'   TO PADDATA1-DESC-SEMANA
015900         WHEN 03
016000             MOVE 'QUARTA-FEIRA'  TO PADDATA1-DESC-SEMANA
016100         WHEN 04
016200             MOVE 'QUINTA-FEIRA'  TO PADDATA1-DESC-SEMANA
016300         WHEN 05
016400             MOVE 'SEXTA-FEIRA'   TO PADDATA1-DESC-SEMANA
016500         WHEN 06
016600             MOVE 'SABADO'        TO PADDATA1-DESC-SEMANA
016700         WHEN 07
016800             MOVE 'DOMINGO'       TO PADDATA1-DESC-SEMANA
016900         WHEN OTHER
017000             MOVE 'INVALIDO'      TO PADDATA1-DESC-SEMANA
017100     END-EVALUATE
017200     .
017300*----------------------------------------------------------------*
017400*> cobol-lint CL002 0003-end
017500 0003-END.                       EXIT.
017600*----------------------------------------------------------------*
017700
017800*----------------------------------------------------------------*
017900*    OBTER DIA JULIANO DO ANO
018000*----------------------------------------------------------------*
018100 0004-OBTER-DIAS-ANO             SECTION.
018200*----------------------------------------------------------------*
018300
018400     ACCEPT PADDATA-DIAS-ANO-AAAADDD
018500                                 FROM DAY YYYYDDD
018550     IF PADDATA-DIAS-ANO-DDD     EQUAL ZERO                       APN06083
018560        DISPLAY 'PADDATA - DIA JULIANO ZERADO NO RELOGIO DO '     APN06083
018570                'SISTEMA - ANO+DIA RECEBIDO ' PADDATA-DIAS-ANO-NUMAPN06083
018580     END-IF                                                       APN06083
018600
018700     MOVE PADDATA-DIAS-ANO-DDD   TO PADDATA1-DIAS-ANO
018800     .
018900*----------------------------------------------------------------*
019000*> cobol-lint CL002 0004-end
019100 0004-END.                       EXIT.
019200*----------------------------------------------------------------*
019300
019400*----------------------------------------------------------------*
019500*    FINALIZAR PROGRAMA
019600*----------------------------------------------------------------*
019700 9999-FINALIZAR                  SECTION.
019800*----------------------------------------------------------------*
019900
020000     GOBACK
020100     .
020200*----------------------------------------------------------------*
020300*> cobol-lint CL002 9999-end
020400 9999-END.                       EXIT.
020500*----------------------------------------------------------------*
