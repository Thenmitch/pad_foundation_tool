000100*================================================================*
000200* DESCRICAO..: BOOK DO RESULTADO DE UMA SAPATA - LINHA DA TABELA
000300*              RESUMO E PONTE DE DADOS ENTRE PADGEOM1, PADCALC1
000400*              E PADSUMR1
000500* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000600* DATA.......: 20/03/1989
000700* TAMANHO....: 00040
000800*----------------------------------------------------------------*
000900* PADRSLT1-PAD-ID   = NUMERO DA SAPATA
001000* PADRSLT1-B-FINAL  = LARGURA ADOTADA (APOS ARREDONDAMENTO), M
001100* PADRSLT1-T-ROUND  = ALTURA ADOTADA (B-FINAL / 2), M
001200* PADRSLT1-UTIL-PCT = UTILIZACAO DA PRESSAO DE APOIO, EM %
001300* PADRSLT1-N-CK     = CARGA AXIAL FINAL DE SERVICO, EM KN
001400* PADRSLT1-VOLUME   = VOLUME DE CONCRETO DA SAPATA, EM M3
001500*----------------------------------------------------------------*
001600* 22/08/1994 J.R.S. CH-1994-030 CRIACAO DO BOOK DE RESULTADO.
001700*================================================================*
001800 01  PADRSLT1-HEADER.
001900     05  PADRSLT1-COD-BOOK       PIC X(08) VALUE 'PADRSLT1'.
002000     05  PADRSLT1-TAM-BOOK       PIC 9(05) VALUE 00040.
002100 01  PADRSLT1-REGISTRO.
002200     05  PADRSLT1-PAD-ID         PIC 9(03).
002300     05  PADRSLT1-B-FINAL        PIC 9(02)V9(02).
002400     05  PADRSLT1-T-ROUND        PIC 9(02)V9(02).
002500     05  PADRSLT1-UTIL-PCT       PIC 9(03)V9(01).
002600     05  PADRSLT1-N-CK           PIC 9(07)V9(01).
002700     05  PADRSLT1-VOLUME         PIC 9(04)V9(02).
002800     05  FILLER                  PIC X(11) VALUE SPACES.
