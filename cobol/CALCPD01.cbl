000100******************************************************************
000200* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000300* DATA.......: 25/03/1989
000400* DESCRICAO..: PROGRAMA CONDUTOR DO LOTE DE DIMENSIONAMENTO
000500*              PRELIMINAR DE SAPATAS QUADRADAS DE FUNDACAO -
000600*              LE OS PARAMETROS GERAIS E OS CASOS DE CARGA,
000700*              CHAMA OS MODULOS DE CALCULO E EMISSAO DOS
000800*              RELATORIOS DE CADA SAPATA E DO RESUMO DO LOTE
000900* NOME.......: CALCPD01
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    CALCPD01.
001300 AUTHOR.        J R SILVA.
001400 INSTALLATION.  SETOR DE ENGENHARIA CIVIL.
001500 DATE-WRITTEN.  25/03/1989.
001600 DATE-COMPILED.
001700 SECURITY.      USO INTERNO DA ENGENHARIA.
001800*----------------------------------------------------------------*
001900*    HISTORICO DE ALTERACOES
002000*----------------------------------------------------------------*
002100* DATA       AUTOR   CHAMADO      DESCRICAO
002200* ---------- ------- ------------ ----------------------------
002300* 25/03/1989 J.R.S.  CH-1989-010  VERSAO INICIAL DO LOTE DE
002400*                                 SAPATAS (SUBSTITUI CALCULO
002500*                                 MANUAL EM PRANCHETA).
002600* 22/08/1994 J.R.S.  CH-1994-030  ADOCAO DOS BOOKS PADPARM1,
002700*                                 PADCASO1, PADCALW1 E PADRSLT1
002800*                                 (ANTES OS CAMPOS ERAM PASSADOS
002900*                                 SOLTOS PARA CADA SUBROTINA).
003000* 05/01/1998 A.P.N.  CH-1997-221  INCLUSAO DA MENSAGEM DE ERRO
003100*                                 QUANDO O REFINO DE LARGURA NAO
003200*                                 CONVERGE (TETO DE SEGURANCA).
003300* 17/02/2003 A.P.N.  CH-2003-009  ATUALIZADA A CRITICA DE FAIXA
003400*                                 DE PADPARM1-Q-ALLOW (VIDE BOOK)
003500*                                 APOS AMPLIACAO DO CAMPO.
003600* 05/09/2005 A.P.N.  CH-2005-042  PASSA A AVISAR OS MODULOS DE
003700*                                 IMPRESSAO (PADCALC1, PADSUMR1)
003800*                                 QUANDO A ULTIMA SAPATA DO LOTE
003900*                                 JA FOI PROCESSADA (BOOK
004000*                                 PADCTRL1), PARA QUE FECHEM OS
004100*                                 ARQUIVOS DE SAIDA.
004150* 11/04/2006 A.P.N.  CH-2006-077  CONTADOR DE CASOS LIDOS PASSA
004160*                                 A 77 (ERA GRUPO 01 ISOLADO),
004170*                                 CONFORME PADRAO DO SETOR PARA
004180*                                 ITENS ELEMENTARES AVULSOS.
004185* 18/04/2006 A.P.N.  CH-2006-080  0700-LER-CASO-PAD PASSA A
004186*                                 IMPRIMIR NO CONSOLE A LISTAGEM DE
004187*                                 CONFERENCIA DE ENTRADA (CARGAS E
004188*                                 SOBRECARGAS) DE CADA SAPATA LIDA,
004189*                                 A PEDIDO DA FISCALIZACAO PARA
004190*                                 CRUZAR COM O ARQUIVO DE ORIGEM.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PADPARM-ENTRADA ASSIGN TO 'PARAMPAD.DAT'
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT PADCASO-ENTRADA ASSIGN TO 'CASOSPAD.DAT'
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  PADPARM-ENTRADA.
005900 01  WRK-PADPARM-REGISTRO        PIC X(030).
006000*    VISAO EM DUAS METADES DO REGISTRO BRUTO DE PARAMETROS - USADA
006100*    NA TRILHA DE AUDITORIA DE 0150-LER-PARAMETROS QUANDO O
006200*    REGISTRO PRECISA SER EXIBIDO EM LINHAS DE 15 POSICOES.
006300 01  WRK-PADPARM-METADES REDEFINES WRK-PADPARM-REGISTRO.
006400     05  WRK-PADPARM-METADE-1   PIC X(015).
006500     05  WRK-PADPARM-METADE-2   PIC X(015).
006600
006700 FD  PADCASO-ENTRADA.
006800 01  WRK-PADCASO-REGISTRO        PIC X(040).
006900*    VISAO ALTERNATIVA DO REGISTRO BRUTO DE ENTRADA, USADA EM
007000*    0700-LER-CASO-PAD PARA CONFERIR SE O NUMERO DA SAPATA VEIO
007100*    NUMERICO ANTES DE MOVER O REGISTRO PARA O BOOK PADCASO1.
007200 01  WRK-PADCASO-ID-CHECK REDEFINES WRK-PADCASO-REGISTRO.
007300     05  WRK-PADCASO-ID-NUM      PIC 9(03).
007400     05  FILLER                  PIC X(037).
007500
007600 WORKING-STORAGE SECTION.
007700
007750 77  WS-QTDE-CASOS-LIDOS         PIC 9(04) COMP VALUE ZERO.       APN06077
007800 01  WS-FLAGS-CONTROLE.
007900     05  WS-FIM-CASOS            PIC X(01) VALUE 'N'.
008000         88  WS-NAO-HA-MAIS-CASOS        VALUE 'S'.
008100     05  WS-PARAMETROS-OK        PIC X(01) VALUE 'S'.
008200         88  WS-PARAMETROS-INVALIDOS     VALUE 'N'.
008300*    VISAO EM PAR UNICO DOS DOIS SINALIZADORES DE CONTROLE DO
008400*    LOTE - USADA NA TRILHA DE AUDITORIA QUANDO O LOTE ABORTA.
008500 01  WS-FLAGS-CONTROLE-DUPLA REDEFINES WS-FLAGS-CONTROLE
008600                                 PIC X(02).
008700
008900
009000 COPY PADCTRL1.                                                   JRS94030
009100 COPY PADPARM1.                                                   JRS94030
009200 COPY PADCASO1.                                                   JRS94030
009300 COPY PADCALW1.                                                   JRS94030
009400 COPY PADRSLT1.                                                   JRS94030
009500
009600*================================================================*
009700 PROCEDURE DIVISION.
009800*================================================================*
009900
010000*----------------------------------------------------------------*
010100*    PROCESSAMENTO PRINCIPAL DO LOTE
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0000-processar
010400 0000-PROCESSAR                  SECTION.
010500*----------------------------------------------------------------*
010600
010700     PERFORM 0100-ABRIR-ARQUIVOS
010800     PERFORM 0150-LER-PARAMETROS
010900     PERFORM 0160-VALIDAR-PARAMETROS
011000     PERFORM 0700-LER-CASO-PAD
011100
011200     PERFORM 0500-PROCESSAR-UMA-SAPATA
011300             UNTIL WS-NAO-HA-MAIS-CASOS
011400
011500     PERFORM 0900-ENCERRAR-RELATORIOS
011600     PERFORM 0950-FECHAR-ARQUIVOS
011700     PERFORM 9999-FINALIZAR
011800     .
011900*----------------------------------------------------------------*
012000*> cobol-lint CL002 0000-end
012100 0000-END.                       EXIT.
012200*----------------------------------------------------------------*
012300
012400*----------------------------------------------------------------*
012500*    ABERTURA DOS ARQUIVOS DE ENTRADA DO LOTE
012600*----------------------------------------------------------------*
012700 0100-ABRIR-ARQUIVOS             SECTION.
012800*----------------------------------------------------------------*
012900
013000     OPEN INPUT PADPARM-ENTRADA
013100     OPEN INPUT PADCASO-ENTRADA
013200     .
013300*----------------------------------------------------------------*
013400*> cobol-lint CL002 0100-end
013500 0100-END.                       EXIT.
013600*----------------------------------------------------------------*
013700
013800*----------------------------------------------------------------*
013900*    LEITURA DO REGISTRO UNICO DE PARAMETROS GERAIS DO LOTE
014000*----------------------------------------------------------------*
014100 0150-LER-PARAMETROS             SECTION.
014200*----------------------------------------------------------------*
014300
014400     READ PADPARM-ENTRADA INTO WRK-PADPARM-REGISTRO
014500         AT END
014600            DISPLAY 'CALCPD01 - ARQUIVO DE PARAMETROS VAZIO OU'
014700            DISPLAY '           INEXISTENTE - LOTE ABORTADO'
014800            SET WS-PARAMETROS-INVALIDOS TO TRUE
014900            PERFORM 9999-FINALIZAR
015000     END-READ
015100
015200     MOVE WRK-PADPARM-REGISTRO   TO PADPARM1-REGISTRO
015300     .
015400*----------------------------------------------------------------*
015500*> cobol-lint CL002 0150-end
015600 0150-END.                       EXIT.
015700*----------------------------------------------------------------*
015800
015900*----------------------------------------------------------------*
016000*    CRITICA DE FAIXA DOS PARAMETROS GERAIS - VIDE FAIXAS NO
016100*    CABECALHO DO BOOK PADPARM1 - LOTE E ABORTADO SE ALGUM
016200*    CAMPO ESTIVER FORA DA FAIXA VALIDA
016300*----------------------------------------------------------------*
016400 0160-VALIDAR-PARAMETROS         SECTION.
016500*----------------------------------------------------------------*
016600
016700     IF PADPARM1-VALORES-NUM     EQUAL ZERO
016800        DISPLAY 'CALCPD01 - REGISTRO DE PARAMETROS ZERADO - '
016900        DISPLAY '           LOTE ABORTADO'
017000        DISPLAY '           REGISTRO LIDO 1A METADE: '
017100                WRK-PADPARM-METADE-1
017200        DISPLAY '           REGISTRO LIDO 2A METADE: '
017300                WRK-PADPARM-METADE-2
017400        SET WS-PARAMETROS-INVALIDOS TO TRUE
017500        PERFORM 9999-FINALIZAR
017600     END-IF
017700
017800     IF PADPARM1-Q-ALLOW         LESS 0025.00                     APN03009
017900        DISPLAY 'CALCPD01 - Q-ALLOW ABAIXO DO MINIMO (25,00 '
018000                'KN/M2) - LOTE ABORTADO'
018100        SET WS-PARAMETROS-INVALIDOS TO TRUE
018200        PERFORM 9999-FINALIZAR
018300     END-IF
018400
018500     IF PADPARM1-TARGET-UTIL     LESS 0.50 OR
018600        PADPARM1-TARGET-UTIL     GREATER 0.95
018700        DISPLAY 'CALCPD01 - TARGET-UTIL FORA DA FAIXA 0,50 A '
018800                '0,95 - LOTE ABORTADO'
018900        SET WS-PARAMETROS-INVALIDOS TO TRUE
019000        PERFORM 9999-FINALIZAR
019100     END-IF
019200
019300     IF PADPARM1-ROUNDING-INC    NOT EQUAL 0.10 AND
019400        PADPARM1-ROUNDING-INC    NOT EQUAL 0.20
019500        DISPLAY 'CALCPD01 - ROUNDING-INC DEVE SER 0,10 OU '
019600                '0,20 - LOTE ABORTADO'
019700        SET WS-PARAMETROS-INVALIDOS TO TRUE
019800        PERFORM 9999-FINALIZAR
019900     END-IF
020000
020100     IF PADPARM1-MIN-WIDTH       LESS 0.50 OR
020200        PADPARM1-MIN-WIDTH       GREATER 6.00
020300        DISPLAY 'CALCPD01 - MIN-WIDTH FORA DA FAIXA 0,50 A '
020400                '6,00 M - LOTE ABORTADO'
020500        SET WS-PARAMETROS-INVALIDOS TO TRUE
020600        PERFORM 9999-FINALIZAR
020700     END-IF
020800
020900     IF PADPARM1-MIN-DEPTH       LESS 0.30 OR
021000        PADPARM1-MIN-DEPTH       GREATER 2.50
021100        DISPLAY 'CALCPD01 - MIN-DEPTH FORA DA FAIXA 0,30 A '
021200                '2,50 M - LOTE ABORTADO'
021300        SET WS-PARAMETROS-INVALIDOS TO TRUE
021400        PERFORM 9999-FINALIZAR
021500     END-IF
021600
021700     IF NOT PADPARM1-INCLUI-PESO-PROPRIO AND
021800        NOT PADPARM1-EXCLUI-PESO-PROPRIO
021900        DISPLAY 'CALCPD01 - INCL-SELF-WT-FLAG DEVE SER Y OU '
022000                'N - LOTE ABORTADO'
022100        SET WS-PARAMETROS-INVALIDOS TO TRUE
022200        PERFORM 9999-FINALIZAR
022300     END-IF
022400     .
022500*----------------------------------------------------------------*
022600*> cobol-lint CL002 0160-end
022700 0160-END.                       EXIT.
022800*----------------------------------------------------------------*
022900
023000*----------------------------------------------------------------*
023100*    LEITURA DE UM REGISTRO DE CASO DE CARGA (UMA SAPATA)
023200*----------------------------------------------------------------*
023300 0700-LER-CASO-PAD               SECTION.
023400*----------------------------------------------------------------*
023500
023600 0700-RELER.
023700     READ PADCASO-ENTRADA INTO WRK-PADCASO-REGISTRO
023800         AT END
023900            SET WS-NAO-HA-MAIS-CASOS TO TRUE
024000            GO TO 0700-END
024100     END-READ
024200
024300     IF WRK-PADCASO-ID-NUM       NUMERIC
024400        MOVE WRK-PADCASO-REGISTRO TO PADCASO1-REGISTRO
024450        DISPLAY 'CALCPD01 - CONFERENCIA DE ENTRADA - SAPATA '     APN06080
024460                PADCASO1-ID-GRUPO ' CARGAS(G/Q) '                 APN06080
024470                PADCASO1-CARGAS-G '/' PADCASO1-CARGAS-Q           APN06080
024480                ' SOBRECARGAS(G/Q) '                              APN06080
024490                PADCASO1-SOBRE-G '/' PADCASO1-SOBRE-Q             APN06080
024500        ADD 1                    TO WS-QTDE-CASOS-LIDOS
024600     ELSE
024700        DISPLAY 'CALCPD01 - REGISTRO DE CASO DE CARGA COM '
024800                'NUMERO DE SAPATA INVALIDO - IGNORADO'
024900        GO TO 0700-RELER
025000     END-IF
025100     .
025200*----------------------------------------------------------------*
025300*> cobol-lint CL002 0700-end
025400 0700-END.                       EXIT.
025500*----------------------------------------------------------------*
025600
025700*----------------------------------------------------------------*
025800*    DIMENSIONA UMA SAPATA, EMITE A MEMORIA DE CALCULO E A
025900*    LINHA DA TABELA RESUMO, E LE O PROXIMO CASO DE CARGA
026000*----------------------------------------------------------------*
026100 0500-PROCESSAR-UMA-SAPATA       SECTION.
026200*----------------------------------------------------------------*
026300
026400     CALL 'PADSOLV1' USING PADPARM1-REGISTRO
026500                            PADCASO1-REGISTRO
026600                            PADCALW1-REGISTRO
026700
026800     CALL 'PADGEOM1' USING PADPARM1-REGISTRO
026900                            PADCASO1-REGISTRO
027000                            PADCALW1-REGISTRO
027100                            PADRSLT1-REGISTRO
027200
027300     SET  PADCTRL1-PROCESSAR TO TRUE                              APN05042
027400     CALL 'PADCALC1' USING PADCTRL1-REGISTRO
027500                            PADPARM1-REGISTRO
027600                            PADCASO1-REGISTRO
027700                            PADCALW1-REGISTRO
027800
027900     IF PADCALW1-TAMANHO-VIAVEL                                   APN05042
028000        SET  PADCTRL1-PROCESSAR TO TRUE                           APN05042
028100        CALL 'PADSUMR1' USING PADCTRL1-REGISTRO
028200                               PADPARM1-REGISTRO
028300                               PADRSLT1-REGISTRO
028400     END-IF
028500
028600     PERFORM 0700-LER-CASO-PAD
028700     .
028800*----------------------------------------------------------------*
028900*> cobol-lint CL002 0500-end
029000 0500-END.                       EXIT.
029100*----------------------------------------------------------------*
029200
029300*----------------------------------------------------------------*
029400*    AVISA OS MODULOS DE IMPRESSAO QUE O LOTE TERMINOU, PARA
029500*    QUE EMITAM O RODAPE/PREMISSAS E FECHEM OS ARQUIVOS
029600*----------------------------------------------------------------*
029700 0900-ENCERRAR-RELATORIOS        SECTION.
029800*----------------------------------------------------------------*
029900
030000     SET  PADCTRL1-ENCERRAR TO TRUE                               APN05042
030100     CALL 'PADCALC1' USING PADCTRL1-REGISTRO
030200                            PADPARM1-REGISTRO
030300                            PADCASO1-REGISTRO
030400                            PADCALW1-REGISTRO
030500
030600     SET  PADCTRL1-ENCERRAR TO TRUE                               APN05042
030700     CALL 'PADSUMR1' USING PADCTRL1-REGISTRO
030800                            PADPARM1-REGISTRO
030900                            PADRSLT1-REGISTRO
031000     .
031100*----------------------------------------------------------------*
031200*> cobol-lint CL002 0900-end
031300 0900-END.                       EXIT.
031400*----------------------------------------------------------------*
031500
031600*----------------------------------------------------------------*
031700*    FECHAMENTO DOS ARQUIVOS DE ENTRADA DO LOTE
031800*----------------------------------------------------------------*
031900 0950-FECHAR-ARQUIVOS            SECTION.
032000*----------------------------------------------------------------*
032100
032200     CLOSE PADPARM-ENTRADA
032300     CLOSE PADCASO-ENTRADA
032400     .
032500*----------------------------------------------------------------*
032600*> cobol-lint CL002 0950-end
032700 0950-END.                       EXIT.
032800*----------------------------------------------------------------*
032900
033000*----------------------------------------------------------------*
033100*    FINALIZAR PROGRAMA
033200*----------------------------------------------------------------*
033300 9999-FINALIZAR                  SECTION.
033400*----------------------------------------------------------------*
033500
033600     IF WS-PARAMETROS-INVALIDOS
033700        DISPLAY 'CALCPD01 - SINALIZADORES NO ABORTO: '
033800                WS-FLAGS-CONTROLE-DUPLA
033900        STOP RUN
034000     END-IF
034100
034200     DISPLAY 'CALCPD01 - LOTE DE SAPATAS PROCESSADO COM SUCESSO'
034300     STOP RUN
034400     .
034500*----------------------------------------------------------------*
034600*> cobol-lint CL002 9999-end
034700 9999-END.                       EXIT.
034800*----------------------------------------------------------------*
