000100*================================================================*
000200* DESCRICAO..: BOOK DE CONTROLE DE CHAMADA DOS MODULOS DE
000300*              IMPRESSAO (PADCALC1 E PADSUMR1) - INDICA AO
000400*              SUBPROGRAMA SE A CHAMADA E PARA PROCESSAR MAIS
000500*              UMA SAPATA OU PARA ENCERRAR (FECHAR ARQUIVO E
000600*              EMITIR RODAPE/PREMISSAS)
000700* PROGRAMADOR: A.P. NUNES - SETOR DE ENGENHARIA CIVIL
000800* DATA.......: 05/09/2005
000900* TAMANHO....: 00010
001000*----------------------------------------------------------------*
001100* PADCTRL1-MODO = 'P' PROCESSAR SAPATA CORRENTE
001200*                 'E' ENCERRAR RELATORIO (FECHAR ARQUIVO)
001300*----------------------------------------------------------------*
001350* 05/09/2005 A.P.N. CH-2005-042 CRIACAO DO BOOK DE CONTROLE, PARA
001370*                    QUE O PROGRAMA CONDUTOR (CALCPD01) AVISE OS
001380*                    MODULOS DE IMPRESSAO (PADCALC1 E PADSUMR1)
001390*                    QUANDO A ULTIMA SAPATA DO LOTE JA FOI LIDA.
001500*================================================================*
001600 01  PADCTRL1-HEADER.
001700     05  PADCTRL1-COD-BOOK       PIC X(08) VALUE 'PADCTRL1'.
001800     05  PADCTRL1-TAM-BOOK       PIC 9(05) VALUE 00010.
001900 01  PADCTRL1-REGISTRO.
002000     05  PADCTRL1-MODO           PIC X(01).
002100         88  PADCTRL1-PROCESSAR          VALUE 'P'.
002200         88  PADCTRL1-ENCERRAR           VALUE 'E'.
002300     05  FILLER                  PIC X(09) VALUE SPACES.
