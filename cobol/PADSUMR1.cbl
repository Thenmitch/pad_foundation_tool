000100******************************************************************
000200* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000300* DATA.......: 24/03/1989
000400* DESCRICAO..: EMISSAO DA TABELA RESUMO DAS SAPATAS DO LOTE E DO
000500*              TEXTO DE PREMISSAS DE ENGENHARIA NO RODAPE
000600* NOME.......: PADSUMR1
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PADSUMR1.
001000 AUTHOR.        J R SILVA.
001100 INSTALLATION.  SETOR DE ENGENHARIA CIVIL.
001200 DATE-WRITTEN.  24/03/1989.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO DA ENGENHARIA.
001500*----------------------------------------------------------------*
001600*    HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* DATA       AUTOR   CHAMADO      DESCRICAO
001900* ---------- ------- ------------ ----------------------------
002000* 24/03/1989 J.R.S.  CH-1989-009  VERSAO INICIAL DA TABELA
002100*                                 RESUMO DO LOTE DE SAPATAS.
002200* 19/04/1991 J.R.S.  CH-1991-011  INCLUSAO DO TOTAL DE VOLUME
002300*                                 DE CONCRETO NO RODAPE.
002400* 30/11/1999 M.F.T.  CH-1999-114  REVISAO DE VIRADA DO SECULO -
002500*                                 CABECALHO PASSA A EXIBIR ANO
002600*                                 COM 4 DIGITOS (BOOK PADDATA1).
002700* 05/09/2005 A.P.N.  CH-2005-042  INCLUSAO DO BOOK PADCTRL1 -
002800*                                 O PROGRAMA CONDUTOR AVISA
002900*                                 QUANDO A ULTIMA SAPATA JA FOI
003000*                                 PROCESSADA, PARA EMITIR O
003100*                                 RODAPE E AS PREMISSAS.
003150* 11/04/2006 A.P.N.  CH-2006-077  CONTADORES DE LINHA, PAGINA E
003160*                                 SAPATAS PASSAM A NIVEL 77 (ERAM
003170*                                 GRUPOS 01 ISOLADOS), CONFORME
003180*                                 PADRAO DO SETOR PARA ITENS
003190*                                 ELEMENTARES AVULSOS.
003193* 18/04/2006 A.P.N.  CH-2006-082  CABECALHO PASSA A AVISAR NO
003195*                                 TURNO NOTURNO E O RODAPE PASSA
003197*                                 A AVISAR QUANDO O VOLUME TOTAL
003198*                                 DO LOTE FICA ANORMALMENTE ALTO.
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PADSUMR1-SAIDA ASSIGN TO 'RELPAD02.TXT'
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 FD  PADSUMR1-SAIDA.
004700 01  WRK-PADSUMR1-REGISTRO.
004800     05  WRK-PADSUMR1-STRING     PIC X(132).
004900
005000 WORKING-STORAGE SECTION.
005100
005150 77  WS-IND-LINHA                PIC 9(02) COMP VALUE ZERO.       APN06077
005160 77  WS-IND-PAGINACAO            PIC 9(02) COMP VALUE 1.          APN06077
005170 77  WS-QTDE-PADS                PIC 9(04) COMP VALUE ZERO.       APN06077
005200 01  WS-PRIMEIRA-CHAMADA         PIC X(01) VALUE 'S'.
005300     88  WS-E-PRIMEIRA-CHAMADA          VALUE 'S'.
005400     88  WS-JA-ABRIU-ARQUIVO             VALUE 'N'.
005900
006000 01  WS-VOLUME-TOTAL             PIC 9(06)V9(02) COMP VALUE ZERO. JRS91011
006100*    VISAO INTEIRA (CENTESIMOS DE M3) DO VOLUME TOTAL - USADA NO
006200*    DISPLAY DE 0003-ESCREVER-RODAPE QUANDO O LOTE E MUITO GRANDE.
006300 01  WS-VOLUME-TOTAL-INT REDEFINES WS-VOLUME-TOTAL
006400                                 PIC 9(08) COMP.
006500
006600 01  WS-MASC-DATA.
006700     05  WS-MASC-DATA-DIA        PIC 9(002) VALUE ZEROS.
006800     05  FILLER                  PIC X(001) VALUE '/'.
006900     05  WS-MASC-DATA-MES        PIC 9(002) VALUE ZEROS.
007000     05  FILLER                  PIC X(001) VALUE '/'.
007100     05  WS-MASC-DATA-ANO        PIC 9(004) VALUE ZEROS.
007200*    VISAO ALFANUMERICA UNICA DA DATA, USADA NA GRAVACAO DO
007300*    CABECALHO EM UMA UNICA OPERACAO DE MOVE.
007400 01  WS-MASC-DATA-ALT REDEFINES WS-MASC-DATA
007500                                 PIC X(010).
007600
007700 01  WS-MASC-HORA.
007800     05  WS-MASC-HH              PIC 9(002) VALUE ZEROS.
007900     05  FILLER                  PIC X(001) VALUE ':'.
008000     05  WS-MASC-MM              PIC 9(002) VALUE ZEROS.
008100*    VISAO NUMERICA DO HORARIO (HHMM) - USADA NA COMPARACAO DE
008200*    TURNO DE PROCESSAMENTO (BATCH DIURNO OU NOTURNO).
008300 01  WS-MASC-HORA-NUM REDEFINES WS-MASC-HORA
008400                                 PIC 9(005).
008500
008600 01  WS-LINHA-BRANCO             PIC X(132) VALUE SPACES.
008700 01  WS-LINHA-TRACO              PIC X(132) VALUE ALL '-'.
008800
008900 01  WRK-PADSUMR1-CAB1.
009000     03  FILLER                  PIC X(024) VALUE
009100         'RELATORIO DE CALCULO - '.
009200     03  FILLER                  PIC X(030) VALUE
009300         'TABELA RESUMO DAS SAPATAS DO L'.
009400     03  FILLER                  PIC X(003) VALUE 'OTE'.
009500     03  FILLER                  PIC X(013) VALUE SPACES.
009600     03  WRK-PADSUMR1-CAB1-DATA  PIC X(010) VALUE SPACES.
009700     03  FILLER                  PIC X(002) VALUE SPACES.
009800     03  WRK-PADSUMR1-CAB1-HORA  PIC X(005) VALUE SPACES.
009900     03  FILLER                  PIC X(045) VALUE SPACES.
010000
010100 01  WRK-PADSUMR1-CAB2.
010200     03  FILLER                  PIC X(006) VALUE 'PAG.: '.
010300     03  WRK-PADSUMR1-CAB2-PAG   PIC Z9.
010400     03  FILLER                  PIC X(124) VALUE SPACES.
010500
010600 01  WRK-PADSUMR1-CAB-COLUNAS.
010700     03  FILLER                  PIC X(008) VALUE ' SAPATA '.
010800     03  FILLER                  PIC X(012) VALUE 'LARGURA (M) '.
010900     03  FILLER                  PIC X(012) VALUE 'ALTURA (M)  '.
011000     03  FILLER                  PIC X(012) VALUE 'UTIL. (%)   '.
011100     03  FILLER                  PIC X(016) VALUE
011200         'CARGA SERV. (KN)'.
011300     03  FILLER                  PIC X(013) VALUE 'VOLUME (M3) '.
011400     03  FILLER                  PIC X(059) VALUE SPACES.
011500
011600 01  WRK-PADSUMR1-DETALHE.
011700     03  FILLER                  PIC X(002) VALUE SPACES.
011800     03  WRK-DET-PADID           PIC ZZ9.
011900     03  FILLER                  PIC X(005) VALUE SPACES.
012000     03  WRK-DET-WIDTH           PIC Z9.99.
012100     03  FILLER                  PIC X(006) VALUE SPACES.
012200     03  WRK-DET-DEPTH           PIC Z9.99.
012300     03  FILLER                  PIC X(006) VALUE SPACES.
012400     03  WRK-DET-UTIL            PIC ZZ9.9.
012500     03  FILLER                  PIC X(006) VALUE SPACES.
012600     03  WRK-DET-NCK             PIC ZZZZZ9.9.
012700     03  FILLER                  PIC X(005) VALUE SPACES.
012800     03  WRK-DET-VOL             PIC ZZZ9.99.
012900     03  FILLER                  PIC X(064) VALUE SPACES.
013000
013100 01  WRK-PADSUMR1-SEM-SAPATAS    PIC X(132) VALUE
013200     '   NAO HA SAPATAS CADASTRADAS ATE O MOMENTO.'.
013300
013400 01  WRK-PADSUMR1-TOTAL.
013500     03  FILLER                  PIC X(030) VALUE
013600         '  TOTAL DE SAPATAS DO LOTE: '.
013700     03  WRK-TOT-QTDE            PIC ZZZ9.
013800     03  FILLER                  PIC X(028) VALUE
013900         '     VOLUME TOTAL (M3): '.
014000     03  WRK-TOT-VOLUME          PIC ZZZZZ9.99.
014100     03  FILLER                  PIC X(041) VALUE SPACES.
014200
014300 01  WS-IND-PREMISSAS            PIC 9(02) COMP.
014400
014500 01  WRK-PADASSM1-LINHA-BUFFER.
014600     03  WRK-PADASSM1-LINHA-TXT  PIC X(080).
014700     03  FILLER                  PIC X(052) VALUE SPACES.
014800
014900 COPY PADASSM1.
015000 COPY PADDATA1.
015100
015200 LINKAGE SECTION.
015300 COPY PADCTRL1.                                                   APN05042
015400 COPY PADPARM1.
015500 COPY PADRSLT1.
015600
015700*================================================================*
015800 PROCEDURE DIVISION USING PADCTRL1-REGISTRO                       APN05042
015900                           PADPARM1-REGISTRO
016000                           PADRSLT1-REGISTRO.
016100*================================================================*
016200
016300*----------------------------------------------------------------*
016400*    PROCESSAMENTO PRINCIPAL
016500*----------------------------------------------------------------*
016600*> cobol-lint CL002 0000-processar
016700 0000-PROCESSAR                  SECTION.
016800*----------------------------------------------------------------*
016900
017000     IF WS-E-PRIMEIRA-CHAMADA
017100        PERFORM 0001-ABRIR-E-CABECALHO
017200        SET WS-JA-ABRIU-ARQUIVO  TO TRUE
017300     END-IF
017400
017500     IF PADCTRL1-ENCERRAR                                         APN05042
017600        PERFORM 0003-ESCREVER-RODAPE
017700        PERFORM 0004-ESCREVER-PREMISSAS
017800        CLOSE PADSUMR1-SAIDA
017900     ELSE
018000        PERFORM 0002-ESCREVER-LINHA-DETALHE
018100     END-IF
018200
018300     PERFORM 9999-FINALIZAR
018400     .
018500*----------------------------------------------------------------*
018600*> cobol-lint CL002 0000-end
018700 0000-END.                       EXIT.
018800*----------------------------------------------------------------*
018900
019000*----------------------------------------------------------------*
019100*    ABERTURA DO ARQUIVO E EMISSAO DO CABECALHO DA TABELA
019200*----------------------------------------------------------------*
019300 0001-ABRIR-E-CABECALHO          SECTION.
019400*----------------------------------------------------------------*
019500
019600     OPEN OUTPUT PADSUMR1-SAIDA
019700     CALL 'PADDATA' USING PADDATA1-REGISTRO
019800     MOVE PADDATA1-DATA-DIA      TO WS-MASC-DATA-DIA
019900     MOVE PADDATA1-DATA-MES      TO WS-MASC-DATA-MES
020000     MOVE PADDATA1-DATA-ANO      TO WS-MASC-DATA-ANO              MFT99114
020100     MOVE PADDATA1-HORA          TO WS-MASC-HH
020200     MOVE PADDATA1-MINUTO        TO WS-MASC-MM
020250     IF WS-MASC-HH               LESS 06                          APN06082
020260        DISPLAY 'PADSUMR1 - RESUMO EMITIDO NO TURNO NOTURNO - '   APN06082
020270                'HORARIO (HHMM) ' WS-MASC-HORA-NUM                APN06082
020280     END-IF                                                       APN06082
020300     MOVE WS-MASC-DATA-ALT       TO WRK-PADSUMR1-CAB1-DATA
020400     MOVE WS-MASC-HORA           TO WRK-PADSUMR1-CAB1-HORA
020500
020600     MOVE WRK-PADSUMR1-CAB1      TO WRK-PADSUMR1-STRING
020700     WRITE WRK-PADSUMR1-REGISTRO
020800     MOVE WS-IND-PAGINACAO       TO WRK-PADSUMR1-CAB2-PAG
020900     MOVE WRK-PADSUMR1-CAB2      TO WRK-PADSUMR1-STRING
021000     WRITE WRK-PADSUMR1-REGISTRO
021100     MOVE WS-LINHA-TRACO         TO WRK-PADSUMR1-STRING
021200     WRITE WRK-PADSUMR1-REGISTRO
021300     MOVE WRK-PADSUMR1-CAB-COLUNAS
021400                                 TO WRK-PADSUMR1-STRING
021500     WRITE WRK-PADSUMR1-REGISTRO
021600     MOVE WS-LINHA-TRACO         TO WRK-PADSUMR1-STRING
021700     WRITE WRK-PADSUMR1-REGISTRO
021800     .
021900*----------------------------------------------------------------*
022000*> cobol-lint CL002 0001-end
022100 0001-END.                       EXIT.
022200*----------------------------------------------------------------*
022300
022400*----------------------------------------------------------------*
022500*    UMA LINHA DA TABELA RESUMO, POR SAPATA JA DIMENSIONADA
022600*----------------------------------------------------------------*
022700 0002-ESCREVER-LINHA-DETALHE     SECTION.
022800*----------------------------------------------------------------*
022900
023000     ADD 1                       TO WS-QTDE-PADS
023100     ADD PADRSLT1-VOLUME         TO WS-VOLUME-TOTAL               JRS91011
023200
023300     MOVE PADRSLT1-PAD-ID        TO WRK-DET-PADID
023400     MOVE PADRSLT1-B-FINAL       TO WRK-DET-WIDTH
023500     MOVE PADRSLT1-T-ROUND       TO WRK-DET-DEPTH
023600     MOVE PADRSLT1-UTIL-PCT      TO WRK-DET-UTIL
023700     MOVE PADRSLT1-N-CK          TO WRK-DET-NCK
023800     MOVE PADRSLT1-VOLUME        TO WRK-DET-VOL
023900
024000     MOVE WRK-PADSUMR1-DETALHE   TO WRK-PADSUMR1-STRING
024100     WRITE WRK-PADSUMR1-REGISTRO
024200     .
024300*----------------------------------------------------------------*
024400*> cobol-lint CL002 0002-end
024500 0002-END.                       EXIT.
024600*----------------------------------------------------------------*
024700
024800*----------------------------------------------------------------*
024900*    RODAPE DA TABELA - MENSAGEM DE LOTE VAZIO OU TOTAIS
025000*----------------------------------------------------------------*
025100 0003-ESCREVER-RODAPE            SECTION.
025200*----------------------------------------------------------------*
025300
025400     MOVE WS-LINHA-TRACO         TO WRK-PADSUMR1-STRING
025500     WRITE WRK-PADSUMR1-REGISTRO
025600
025700     IF WS-QTDE-PADS             EQUAL ZERO
025800        MOVE WRK-PADSUMR1-SEM-SAPATAS
025900                                 TO WRK-PADSUMR1-STRING
026000        WRITE WRK-PADSUMR1-REGISTRO
026100     ELSE
026200        MOVE WS-QTDE-PADS        TO WRK-TOT-QTDE
026300        MOVE WS-VOLUME-TOTAL     TO WRK-TOT-VOLUME                JRS91011
026330        IF WS-VOLUME-TOTAL-INT   GREATER 10000000                 APN06082
026360           DISPLAY 'PADSUMR1 - VOLUME TOTAL DO LOTE ANORMALMENTE 'APN06082
026370                   'ALTO (CENTESIMOS DE M3) ' WS-VOLUME-TOTAL-INT APN06082
026380        END-IF                                                    APN06082
026400        MOVE WRK-PADSUMR1-TOTAL  TO WRK-PADSUMR1-STRING
026500        WRITE WRK-PADSUMR1-REGISTRO
026600     END-IF
026700
026800     MOVE WS-LINHA-BRANCO        TO WRK-PADSUMR1-STRING
026900     WRITE WRK-PADSUMR1-REGISTRO
027000     .
027100*----------------------------------------------------------------*
027200*> cobol-lint CL002 0003-end
027300 0003-END.                       EXIT.
027400*----------------------------------------------------------------*
027500
027600*----------------------------------------------------------------*
027700*    PREMISSAS DE ENGENHARIA - OBTIDAS DO MODULO PADASSM1 E
027800*    ESCRITAS LINHA A LINHA NO RODAPE DO RELATORIO
027900*----------------------------------------------------------------*
028000 0004-ESCREVER-PREMISSAS         SECTION.
028100*----------------------------------------------------------------*
028200
028300     CALL 'PADASSM1' USING PADPARM1-REGISTRO PADASSM1-REGISTRO
028400
028500     MOVE 1                      TO WS-IND-PREMISSAS
028600     PERFORM 0005-ESCREVER-1-LINHA-PREMISSA
028700             UNTIL WS-IND-PREMISSAS GREATER PADASSM1-QTDE-LINHAS
028800     .
028900*----------------------------------------------------------------*
029000*> cobol-lint CL002 0004-end
029100 0004-END.                       EXIT.
029200*----------------------------------------------------------------*
029300
029400*----------------------------------------------------------------*
029500*    ESCREVE UMA LINHA DA TABELA DE PREMISSAS MONTADA PELO
029600*    MODULO PADASSM1
029700*----------------------------------------------------------------*
029800 0005-ESCREVER-1-LINHA-PREMISSA  SECTION.
029900*----------------------------------------------------------------*
030000
030100     MOVE PADASSM1-LINHAS(WS-IND-PREMISSAS)
030200                                 TO WRK-PADASSM1-LINHA-TXT
030300     MOVE WRK-PADASSM1-LINHA-BUFFER
030400                                 TO WRK-PADSUMR1-STRING
030500     WRITE WRK-PADSUMR1-REGISTRO
030600     ADD 1                       TO WS-IND-PREMISSAS
030700     .
030800*----------------------------------------------------------------*
030900*> cobol-lint CL002 0005-end
031000 0005-END.                       EXIT.
031100*----------------------------------------------------------------*
031200
031300*----------------------------------------------------------------*
031400*    FINALIZAR CHAMADA
031500*----------------------------------------------------------------*
031600 9999-FINALIZAR                  SECTION.
031700*----------------------------------------------------------------*
031800
031900     GOBACK
032000     .
032100*----------------------------------------------------------------*
032200*> cobol-lint CL002 9999-end
032300 9999-END.                       EXIT.
032400*----------------------------------------------------------------*
