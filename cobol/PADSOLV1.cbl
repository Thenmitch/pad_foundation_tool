000100******************************************************************
000200* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000300* DATA.......: 20/03/1989
000400* DESCRICAO..: DIMENSIONAMENTO PRELIMINAR DE SAPATA QUADRADA -
000500*              BUSCA DA LARGURA CONTINUA (NAO ARREDONDADA) QUE
000600*              ATENDE A UTILIZACAO ALVO DA PRESSAO DE APOIO
000700* NOME.......: PADSOLV1
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PADSOLV1.
001100 AUTHOR.        J R SILVA.
001200 INSTALLATION.  SETOR DE ENGENHARIA CIVIL.
001300 DATE-WRITTEN.  20/03/1989.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO DA ENGENHARIA.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* DATA       AUTOR   CHAMADO      DESCRICAO
002000* ---------- ------- ------------ ----------------------------
002100* 20/03/1989 J.R.S.  CH-1989-005  VERSAO INICIAL DA ROTINA DE
002200*                                 BUSCA (COMBINACAO DE SERVICO).
002300* 14/09/1993 J.R.S.  CH-1993-041  RAIZ QUADRADA PASSA A SER
002400*                                 CALCULADA POR NEWTON-RAPHSON -
002500*                                 COMPILADOR DO SETOR NAO
002600*                                 SUPORTA FUNCAO INTRINSECA.
002700* 05/01/1998 A.P.N.  CH-1997-221  INCLUSAO DO TETO DE SEGURANCA
002800*                                 DE 50 M E DO SINALIZADOR DE
002900*                                 SAPATA SEM SOLUCAO VIAVEL.
003000* 30/11/1999 M.F.T.  CH-1999-114  REVISAO DE VIRADA DO SECULO -
003100*                                 SEM IMPACTO NOS CAMPOS DESTE
003200*                                 PROGRAMA (NAO HA DATAS AQUI).
003210* 18/04/2006 A.P.N.  CH-2006-078  0006-DECIDIR-CONTINUACAO PASSA
003220*                                 A EMITIR DISPLAY DE DIAGNOSTICO
003230*                                 (AREA, LARGURA INDICATIVA, B**2)
003240*                                 QUANDO A SAPATA FICA SEM SOLUCAO
003250*                                 VIAVEL - A PEDIDO DA MANUTENCAO,
003260*                                 QUE RECLAMAVA DE NAO TER PISTA
003270*                                 NENHUMA NO CONSOLE PARA INVESTI-
003280*                                 GAR ESSES CASOS.
003300*----------------------------------------------------------------*
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600
003700*    FATORES PARCIAIS DA COMBINACAO DE SERVICO (ELS) E PESO
003800*    ESPECIFICO DO CONCRETO SIMPLES DO SETOR.
003900 01  WS-CONSTANTES.
004000     05  WS-GAMA-G               PIC 9(01)V9(02) VALUE 1.00.
004100     05  WS-GAMA-Q               PIC 9(01)V9(02) VALUE 1.00.
004200     05  WS-GAMA-CONCRETO        PIC 9(02)V9(01) VALUE 24.0.
004300     05  WS-PASSO-REFINO         PIC 9(01)V9(02) VALUE 0.01.
004400     05  WS-TETO-LARGURA-MAX     PIC 9(02)V9(02) VALUE 50.00.
004500     05  WS-TETO-ITERACOES       PIC 9(04) COMP VALUE 9000.
004600
004700*    AREA DE TRABALHO DA RAIZ QUADRADA POR NEWTON-RAPHSON
004800*    (SEM USO DE FUNCAO INTRINSECA).
004900 01  WS-RAIZ-TRABALHO.
005000     05  WS-RAIZ-RADICANDO       PIC 9(05)V9(04).
005100     05  WS-RAIZ-RADICANDO-INT REDEFINES WS-RAIZ-RADICANDO        JRS93041
005200                                 PIC 9(05).
005300     05  WS-RAIZ-ESTIMATIVA      PIC 9(05)V9(04).
005400     05  WS-RAIZ-ESTIMATIVA-ANT  PIC 9(05)V9(04).
005500     05  WS-RAIZ-PASSADAS        PIC 9(02) COMP.
005600
005700*    VISAO ALTERNATIVA DA RADICANDO/ESTIMATIVA EM UNIDADES
005800*    INTEIRAS - USADA NO DISPLAY DE DIAGNOSTICO DE 0006 QUANDO A
005900*    SAPATA NAO ENCONTRA LARGURA VIAVEL DENTRO DO TETO DE 50 M.
006000 01  WS-RAIZ-ESTIMATIVA-INT REDEFINES WS-RAIZ-ESTIMATIVA          JRS93041
006100                                 PIC 9(05).
006200
006300 01  WS-UTIL-EXCEDE-ALVO         PIC X(01) VALUE 'N'.
006400     88  WS-CONTINUA-REFINO             VALUE 'S'.
006500     88  WS-PARA-REFINO                 VALUE 'N'.
006600
006700 01  WS-B-QUADRADO               PIC 9(06)V9(04).
006800*    VISAO INTEIRA DE B**2 - USADA NA MESMA MENSAGEM DE
006900*    DIAGNOSTICO DE 0006-DECIDIR-CONTINUACAO.
007000 01  WS-B-QUADRADO-INT REDEFINES WS-B-QUADRADO
007100                                 PIC 9(06).
007200
007300 LINKAGE SECTION.
007400 COPY PADPARM1.
007500 COPY PADCASO1.
007600 COPY PADCALW1.
007700
007800*================================================================*
007900 PROCEDURE DIVISION USING PADPARM1-REGISTRO
008000                           PADCASO1-REGISTRO
008100                           PADCALW1-REGISTRO.
008200*================================================================*
008300
008400*----------------------------------------------------------------*
008500*    PROCESSAMENTO PRINCIPAL
008600*----------------------------------------------------------------*
008700*> cobol-lint CL002 0000-processar
008800 0000-PROCESSAR                  SECTION.
008900*----------------------------------------------------------------*
009000
009100     PERFORM 0001-CALCULAR-CARGA-INICIAL
009200     PERFORM 0002-CALCULAR-AREA-REQUERIDA
009300     PERFORM 0003-INICIAR-LARGURA-TENTATIVA
009400     PERFORM 0004-REFINAR-LARGURA
009500     PERFORM 9999-FINALIZAR
009600     .
009700*----------------------------------------------------------------*
009800*> cobol-lint CL002 0000-end
009900 0000-END.                       EXIT.
010000*----------------------------------------------------------------*
010100
010200*----------------------------------------------------------------*
010300*    PASSO 1 - CARGA AXIAL DE SERVICO INICIAL (SO CARGAS DO
010400*    PILAR - SOBRECARGA E PESO PROPRIO DEPENDEM DA AREA)
010500*----------------------------------------------------------------*
010600 0001-CALCULAR-CARGA-INICIAL     SECTION.
010700*----------------------------------------------------------------*
010800
010900     COMPUTE PADCALW1-N-CK-INICIAL ROUNDED =
011000             (WS-GAMA-G * PADCASO1-G-LOAD) +
011100             (WS-GAMA-Q * PADCASO1-Q-LOAD)
011200
011300     COMPUTE PADCALW1-Q-TARGET ROUNDED =
011400             PADPARM1-TARGET-UTIL * PADPARM1-Q-ALLOW
011500     .
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0001-end
011800 0001-END.                       EXIT.
011900*----------------------------------------------------------------*
012000
012100*----------------------------------------------------------------*
012200*    PASSO 2 - AREA E LARGURA INDICATIVAS (A0, B0) - GUARDADAS
012300*    NO BOOK PARA USO DIRETO NO RELATORIO DE CALCULO
012400*----------------------------------------------------------------*
012500 0002-CALCULAR-AREA-REQUERIDA    SECTION.
012600*----------------------------------------------------------------*
012700
012800     COMPUTE PADCALW1-A-REQ ROUNDED =
012900             PADCALW1-N-CK-INICIAL / PADCALW1-Q-TARGET
013000
013100     MOVE PADCALW1-A-REQ         TO PADCALW1-A0-INDIC
013200                                    WS-RAIZ-RADICANDO
013300     PERFORM 0007-CALCULAR-RAIZ-QUADRADA
013400     MOVE WS-RAIZ-ESTIMATIVA     TO PADCALW1-B0-INDIC
013500     .
013600*----------------------------------------------------------------*
013700*> cobol-lint CL002 0002-end
013800 0002-END.                       EXIT.
013900*----------------------------------------------------------------*
014000
014100*----------------------------------------------------------------*
014200*    PASSO 3 - LARGURA DE TENTATIVA INICIAL: MAIOR ENTRE A
014300*    LARGURA INDICATIVA (B0) E A LARGURA MINIMA DO PROJETO
014400*----------------------------------------------------------------*
014500 0003-INICIAR-LARGURA-TENTATIVA  SECTION.
014600*----------------------------------------------------------------*
014700
014800     IF PADCALW1-B0-INDIC        GREATER PADPARM1-MIN-WIDTH
014900        MOVE PADCALW1-B0-INDIC   TO PADCALW1-B
015000     ELSE
015100        MOVE PADPARM1-MIN-WIDTH  TO PADCALW1-B
015200     END-IF
015300
015400     MOVE ZERO                   TO PADCALW1-ITER-COUNT
015500     SET PADCALW1-TAMANHO-VIAVEL TO TRUE
015600     .
015700*----------------------------------------------------------------*
015800*> cobol-lint CL002 0003-end
015900 0003-END.                       EXIT.
016000*----------------------------------------------------------------*
016100
016200*----------------------------------------------------------------*
016300*    PASSO 4 - LACO DE REFINO DA LARGURA (PASSO 0,01 M) ATE A
016400*    UTILIZACAO DA PRESSAO DE APOIO NAO ULTRAPASSAR O ALVO
016500*----------------------------------------------------------------*
016600 0004-REFINAR-LARGURA            SECTION.
016700*----------------------------------------------------------------*
016800
016900     SET WS-CONTINUA-REFINO      TO TRUE
017000     PERFORM 0005-AVALIAR-LARGURA-CORRENTE
017100             UNTIL WS-PARA-REFINO
017200     .
017300*----------------------------------------------------------------*
017400*> cobol-lint CL002 0004-end
017500 0004-END.                       EXIT.
017600*----------------------------------------------------------------*
017700
017800*----------------------------------------------------------------*
017900*    AVALIA A LARGURA CORRENTE: PESO PROPRIO, SOBRECARGAS,
018000*    CARGA FINAL E UTILIZACAO NAO ARREDONDADA
018100*----------------------------------------------------------------*
018200 0005-AVALIAR-LARGURA-CORRENTE   SECTION.
018300*----------------------------------------------------------------*
018400
018500     ADD 1                       TO PADCALW1-ITER-COUNT
018600
018700     COMPUTE PADCALW1-T ROUNDED = 0.5 * PADCALW1-B
018800     COMPUTE WS-B-QUADRADO ROUNDED = PADCALW1-B * PADCALW1-B
018900
019000     COMPUTE PADCALW1-GS ROUNDED =
019100             PADCASO1-SUR-G * WS-B-QUADRADO
019200     COMPUTE PADCALW1-QS ROUNDED =
019300             PADCASO1-SUR-Q * WS-B-QUADRADO
019400
019500     IF PADPARM1-INCLUI-PESO-PROPRIO
019600        COMPUTE PADCALW1-W-PAD ROUNDED =
019700                WS-B-QUADRADO * PADCALW1-T * WS-GAMA-CONCRETO
019800     ELSE
019900        MOVE ZERO                TO PADCALW1-W-PAD
020000     END-IF
020100
020200     COMPUTE PADCALW1-N-CK-FINAL ROUNDED =
020300             (WS-GAMA-G *
020400                (PADCASO1-G-LOAD + PADCALW1-W-PAD +
020500                 PADCALW1-GS)) +
020600             (WS-GAMA-Q *
020700                (PADCASO1-Q-LOAD + PADCALW1-QS))
020800
020900     COMPUTE PADCALW1-Q-ED ROUNDED =
021000             PADCALW1-N-CK-FINAL / WS-B-QUADRADO
021100     COMPUTE PADCALW1-UTIL ROUNDED =
021200             PADCALW1-Q-ED / PADPARM1-Q-ALLOW
021300
021400     PERFORM 0006-DECIDIR-CONTINUACAO
021500     .
021600*----------------------------------------------------------------*
021700*> cobol-lint CL002 0005-end
021800 0005-END.                       EXIT.
021900*----------------------------------------------------------------*
022000
022100*----------------------------------------------------------------*
022200*    DECIDE SE A LARGURA CORRENTE JA ATENDE A UTILIZACAO ALVO
022300*    OU SE DEVE CRESCER MAIS 0,01 M - RESPEITADO O TETO DE
022400*    SEGURANCA DE 50 M / 9000 ITERACOES
022500*----------------------------------------------------------------*
022600 0006-DECIDIR-CONTINUACAO        SECTION.
022700*----------------------------------------------------------------*
022800
022900     IF PADCALW1-UTIL GREATER PADPARM1-TARGET-UTIL
023000        IF PADCALW1-B NOT LESS WS-TETO-LARGURA-MAX
023100           OR PADCALW1-ITER-COUNT NOT LESS WS-TETO-ITERACOES
023110           DISPLAY 'PADSOLV1 - SEM SOLUCAO - AREA REQ (M2) '      APN06078
023120                   WS-RAIZ-RADICANDO-INT                          APN06078
023130                   ' LARG.INDIC(M) ' WS-RAIZ-ESTIMATIVA-INT       APN06078
023140                   ' B**2(M2) ' WS-B-QUADRADO-INT                 APN06078
023150                   ' B ATUAL(M) ' PADCALW1-B-INTEIRO '.'          APN06080
023160                   PADCALW1-B-FRACAO                              APN06080
023200           SET PADCALW1-SEM-SOLUCAO                               APN97221
023300                                 TO TRUE
023400           SET WS-PARA-REFINO   TO TRUE
023500        ELSE
023600           ADD WS-PASSO-REFINO  TO PADCALW1-B
023700           SET WS-CONTINUA-REFINO
023800                                 TO TRUE
023900        END-IF
024000     ELSE
024100        MOVE PADCALW1-B         TO PADCALW1-B-OPT
024200        SET WS-PARA-REFINO      TO TRUE
024300     END-IF
024400     .
024500*----------------------------------------------------------------*
024600*> cobol-lint CL002 0006-end
024700 0006-END.                       EXIT.
024800*----------------------------------------------------------------*
024900
025000*----------------------------------------------------------------*
025100*    RAIZ QUADRADA POR APROXIMACOES SUCESSIVAS DE NEWTON-RAPHSON
025200*    (O COMPILADOR DO SETOR NAO OFERECE FUNCAO INTRINSECA) -
025300*    20 PASSADAS SAO SUFICIENTES PARA A PRECISAO DE 4 DECIMAIS
025400*    EXIGIDA NAS GRANDEZAS DE AREA
025500*----------------------------------------------------------------*
025600 0007-CALCULAR-RAIZ-QUADRADA     SECTION.
025700*----------------------------------------------------------------*
025800
025900     MOVE WS-RAIZ-RADICANDO      TO WS-RAIZ-ESTIMATIVA
026000     MOVE ZERO                   TO WS-RAIZ-PASSADAS
026100
026200     PERFORM 0008-PASSADA-NEWTON                                  JRS93041
026300             VARYING WS-RAIZ-PASSADAS FROM 1 BY 1
026400             UNTIL WS-RAIZ-PASSADAS GREATER 20
026500     .
026600*----------------------------------------------------------------*
026700*> cobol-lint CL002 0007-end
026800 0007-END.                       EXIT.
026900*----------------------------------------------------------------*
027000
027100*----------------------------------------------------------------*
027200*    UMA PASSADA DE NEWTON-RAPHSON: X = (X + RADICANDO/X) / 2
027300*----------------------------------------------------------------*
027400 0008-PASSADA-NEWTON             SECTION.
027500*----------------------------------------------------------------*
027600
027700     MOVE WS-RAIZ-ESTIMATIVA     TO WS-RAIZ-ESTIMATIVA-ANT
027800     IF WS-RAIZ-ESTIMATIVA-ANT   GREATER ZERO
027900        COMPUTE WS-RAIZ-ESTIMATIVA ROUNDED =
028000                (WS-RAIZ-ESTIMATIVA-ANT +
028100                 (WS-RAIZ-RADICANDO / WS-RAIZ-ESTIMATIVA-ANT))
028200                / 2
028300     END-IF
028400     .
028500*----------------------------------------------------------------*
028600*> cobol-lint CL002 0008-end
028700 0008-END.                       EXIT.
028800*----------------------------------------------------------------*
028900
029000*----------------------------------------------------------------*
029100*    FINALIZAR PROGRAMA
029200*----------------------------------------------------------------*
029300 9999-FINALIZAR                  SECTION.
029400*----------------------------------------------------------------*
029500
029600     GOBACK
029700     .
029800*----------------------------------------------------------------*
029900*> cobol-lint CL002 9999-end
030000 9999-END.                       EXIT.
030100*----------------------------------------------------------------*
