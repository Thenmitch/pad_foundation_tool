000100*================================================================*
000200* DESCRICAO..: BOOK DE GRANDEZAS INTERMEDIARIAS DO CALCULO DE
000300*              SAPATA - COMPARTILHADO ENTRE PADSOLV1, PADGEOM1
000400*              E PADCALC1 (PASSADO VIA LINKAGE SECTION)
000500* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000600* DATA.......: 20/03/1989
000700*----------------------------------------------------------------*
000800* PADCALW1-B             = LARGURA DE TENTATIVA CORRENTE (BUSCA
000900*                          CONTINUA), M - PASSO DE REFINO 0,01M
001000* PADCALW1-B-OPT         = LARGURA OTIMA CONTINUA ENCONTRADA, M
001100* PADCALW1-T             = ALTURA CORRENTE (T = B / 2), M
001200* PADCALW1-N-CK-INICIAL  = CARGA AXIAL DE SERVICO INICIAL
001300*                          (GAMA-G*G + GAMA-Q*Q), KN
001400* PADCALW1-Q-TARGET      = PRESSAO ALVO (UTIL. ALVO X QA), KN/M2
001500* PADCALW1-A-REQ         = AREA REQUERIDA INDICATIVA, M2
001600* PADCALW1-ITER-COUNT    = CONTADOR DE ITERACOES DO REFINO
001700* PADCALW1-FEASIVEL-FLAG = 'S' TAMANHO VIAVEL / 'N' SEM SOLUCAO
001800*----------------------------------------------------------------*
001900* PADCALW1-B-FINAL       = LARGURA ADOTADA (ARRED. P/ CIMA), M
002000* PADCALW1-T-ROUND       = ALTURA ADOTADA (B-FINAL / 2), M
002100* PADCALW1-W-PAD         = PESO PROPRIO DA SAPATA ADOTADA, KN
002200* PADCALW1-GS            = SOBRECARGA PERMANENTE TOTAL, KN
002300* PADCALW1-QS            = SOBRECARGA ACIDENTAL TOTAL, KN
002400* PADCALW1-N-CK-FINAL    = CARGA AXIAL DE SERVICO FINAL, KN
002500* PADCALW1-Q-ED          = PRESSAO DE APOIO ATUANTE, KN/M2
002600* PADCALW1-UTIL          = UTILIZACAO DA PRESSAO DE APOIO,FRACAO
002700* PADCALW1-VOLUME        = VOLUME DE CONCRETO B-FINAL**2*T-ROUND
002800* PADCALW1-A0-INDIC      = AREA INDICATIVA (N-CK-INICIAL/Q-ALVO)
002900* PADCALW1-B0-INDIC      = LARGURA INDICATIVA (RAIZ DE A0-INDIC)
002910* PADCALW1-B-QUADRADO    = LARGURA ADOTADA AO QUADRADO (B-FINAL
002920*                          AO QUADRADO), M2 - USADA NA LINHA DE
002930*                          PESO PROPRIO DO RELATORIO POR SAPATA
003000*----------------------------------------------------------------*
003100* 05/01/1998 A.P.N. CH-1997-221 INCLUSAO DE PADCALW1-ITER-COUNT
003200*                    E DO SINALIZADOR DE INVIABILIDADE, PARA O
003300*                    TETO DE SEGURANCA DA BUSCA (B <= 50 M).
003350* 18/04/2006 A.P.N. CH-2006-080 O DISPLAY DE SEM-SOLUCAO DE
003360*                    PADSOLV1 PASSA A MOSTRAR TAMBEM A LARGURA
003370*                    CORRENTE (PADCALW1-B-PARTES) NO MOMENTO EM
003380*                    QUE O REFINO E ABORTADO.
003385* 18/04/2006 A.P.N. CH-2006-084 INCLUSAO DE PADCALW1-B-QUADRADO,
003390*                    PARA O RELATORIO POR SAPATA (PADCALC1)
003395*                    IMPRIMIR O VALOR NUMERICO REAL DE B**2 NA
003397*                    LINHA DE PESO PROPRIO, EM VEZ DO SIMBOLO.
003400*================================================================*
003500 01  PADCALW1-REGISTRO.
003600     05  PADCALW1-B              PIC 9(03)V9(04).
003700     05  PADCALW1-B-OPT          PIC 9(03)V9(04).
003800     05  PADCALW1-T              PIC 9(03)V9(04).
003900     05  PADCALW1-N-CK-INICIAL   PIC 9(07)V9(02).
004000     05  PADCALW1-Q-TARGET       PIC 9(04)V9(02).
004100     05  PADCALW1-A-REQ          PIC 9(05)V9(04).
004200     05  PADCALW1-ITER-COUNT     PIC 9(04) COMP.                  APN97221
004300     05  PADCALW1-FEASIVEL-FLAG  PIC X(01).                       APN97221
004400         88  PADCALW1-TAMANHO-VIAVEL     VALUE 'S'.               APN97221
004500         88  PADCALW1-SEM-SOLUCAO        VALUE 'N'.               APN97221
004600     05  PADCALW1-B-FINAL        PIC 9(03)V9(02).
004700     05  PADCALW1-T-ROUND        PIC 9(03)V9(02).
004800     05  PADCALW1-W-PAD          PIC 9(07)V9(02).
004900     05  PADCALW1-GS             PIC 9(07)V9(02).
005000     05  PADCALW1-QS             PIC 9(07)V9(02).
005100     05  PADCALW1-N-CK-FINAL     PIC 9(07)V9(02).
005200     05  PADCALW1-Q-ED           PIC 9(06)V9(02).
005300     05  PADCALW1-UTIL           PIC 9(01)V9(04).
005400     05  PADCALW1-VOLUME         PIC 9(05)V9(02).
005500     05  PADCALW1-A0-INDIC       PIC 9(05)V9(04).
005600     05  PADCALW1-B0-INDIC       PIC 9(03)V9(02).
005650     05  PADCALW1-B-QUADRADO     PIC 9(06)V9(04).                 APN06084
005700     05  FILLER                  PIC X(06) VALUE SPACES.
005800*     VISAO ALTERNATIVA DA LARGURA DE TENTATIVA, SEPARANDO A
005900*     PARTE INTEIRA (METROS) DA PARTE FRACIONARIA (DECIMOS E
006000*     CENTESIMOS), USADA NO DISPLAY DE DIAGNOSTICO DE
006100*     0006-DECIDIR-CONTINUACAO QUANDO O LOOP DE REFINO ESGOTA O
006150*     TETO DE 50 M OU DE ITERACOES SEM ENCONTRAR SOLUCAO VIAVEL.
006200 01  PADCALW1-B-PARTES REDEFINES PADCALW1-B.
006300     05  PADCALW1-B-INTEIRO      PIC 9(03).
006400     05  PADCALW1-B-FRACAO       PIC 9(04).
