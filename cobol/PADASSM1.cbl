000100******************************************************************
000200* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000300* DATA.......: 23/03/1989
000400* DESCRICAO..: MONTA O TEXTO FIXO DE PREMISSAS DE ENGENHARIA E
000500*              BASE DE PROJETO, PARAMETRIZADO PELOS DADOS GERAIS
000600*              DO LOTE, PARA O RODAPE DO RELATORIO RESUMO
000700* NOME.......: PADASSM1
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PADASSM1.
001100 AUTHOR.        J R SILVA.
001200 INSTALLATION.  SETOR DE ENGENHARIA CIVIL.
001300 DATE-WRITTEN.  23/03/1989.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO DA ENGENHARIA.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* DATA       AUTOR   CHAMADO      DESCRICAO
002000* ---------- ------- ------------ ----------------------------
002100* 23/03/1989 J.R.S.  CH-1989-008  VERSAO INICIAL DO TEXTO DE
002200*                                 PREMISSAS (24 LINHAS FIXAS).
002300* 14/09/1993 J.R.S.  CH-1993-055  INCLUSAO DAS LINHAS DE
002400*                                 LIMITACAO DE PUNCAO/CISALHA-
002500*                                 MENTO E DE ARMADURA, A PEDIDO
002600*                                 DA FISCALIZACAO.
002700* 30/11/1999 M.F.T.  CH-1999-114  REVISAO DE VIRADA DO SECULO -
002800*                                 SEM IMPACTO (TEXTO FIXO, SEM
002900*                                 CAMPOS DE DATA).
002950* 11/04/2006 A.P.N.  CH-2006-077  INDICE DE LINHA PASSA A NIVEL
002960*                                 77 (ERA GRUPO 01 ISOLADO),
002970*                                 CONFORME PADRAO DO SETOR PARA
002980*                                 ITENS ELEMENTARES AVULSOS.
002985* 18/04/2006 A.P.N.  CH-2006-079  0006-MONTAR-RODAPE PASSA A
002986*                                 MOSTRAR TAMBEM O INDICE BRUTO
002987*                                 (SEM EDICAO) NO DISPLAY DE
002988*                                 ESTOURO DA TABELA, PARA CASAR
002989*                                 COM O CONTADOR INTERNO USADO NA
002990*                                 CARGA DAS LINHAS.
003000*----------------------------------------------------------------*
003100 DATA DIVISION.
003200 WORKING-STORAGE SECTION.
003300
003400 77  WS-IND-LINHA                PIC 9(02) COMP VALUE ZERO.       APN06077
003500
003600 01  WS-CONSTANTES.
003700     05  WS-GAMA-G               PIC 9(01)V9(02) VALUE 1.00.
003800     05  WS-GAMA-Q               PIC 9(01)V9(02) VALUE 1.00.
003900     05  WS-GAMA-CONCRETO        PIC 9(02)V9(01) VALUE 24.0.
004000*    VISAO EM TABELA DOS DOIS FATORES PARCIAIS - MANTIDA IGUAL
004100*    A DOS DEMAIS MODULOS DE CALCULO PARA FACILITAR CONFERENCIA
004200*    CRUZADA ENTRE OS PROGRAMAS QUE COMPARTILHAM AS CONSTANTES.
004300 01  WS-CONSTANTES-ALT REDEFINES WS-CONSTANTES.
004400     05  WS-GAMA-ELS-TABELA OCCURS 2 TIMES
004500                                 PIC 9(01)V9(02).
004600     05  FILLER                  PIC 9(02)V9(01).
004700*    VISAO ALFANUMERICA BRUTA DAS CONSTANTES - USADA SOMENTE NA
004800*    CRITICA DE INTEGRIDADE DE 0000-PROCESSAR (O BOOK DE
004900*    CONSTANTES NAO PODE CHEGAR EM BRANCO NEM ZERADO).
005000 01  WS-CONSTANTES-BRUTA REDEFINES WS-CONSTANTES
005100                                 PIC X(09).
005200
005300 01  WS-IND-LINHA-EDITADO        PIC Z9.
005400*    VISAO EDITADA (ZERO A ESQUERDA SUPRIMIDO) DO INDICE DE
005500*    LINHA - USADA NO DISPLAY DE TRILHA DE AUDITORIA QUANDO O
005550*    NUMERO DE LINHAS MONTADAS EXTRAPOLA O TAMANHO DA TABELA.
005700 01  WS-IND-LINHA-3D REDEFINES WS-IND-LINHA-EDITADO
005750*    VISAO NUMERICA PURA (SEM EDICAO) DO MESMO INDICE - USADA NA
005760*    MESMA MENSAGEM, PARA MOSTRAR O VALOR BRUTO DO CONTADOR JUNTO
005770*    COM A VERSAO EDITADA (CONFERENCIA CRUZADA NA MANUTENCAO).
005800                                 PIC 9(02).
005900
006000 01  WS-LINHA-BRANCO             PIC X(080) VALUE SPACES.
006100
006200 01  WS-LINHA-TITULO             PIC X(080) VALUE
006300     'PREMISSAS DE ENGENHARIA E BASE DE PROJETO'.
006400
006500 01  WS-LINHA-ESTRUT-TIT         PIC X(080) VALUE
006600     'PREMISSAS ESTRUTURAIS:'.
006700 01  WS-LINHA-ESTRUT-01          PIC X(080) VALUE
006800     '- SAPATA QUADRADA, NAO ARMADA, DE ESPESSURA UNIFORME.'.
006900 01  WS-LINHA-ESTRUT-02          PIC X(080) VALUE
007000     '- CARGA AXIAL CENTRADA APLICADA NO PILAR; SEM MOMENTOS OU'.
007100 01  WS-LINHA-ESTRUT-03          PIC X(080) VALUE
007200     '  CARGAS HORIZONTAIS.'.
007300 01  WS-LINHA-ESTRUT-04          PIC X(080) VALUE
007400     '- DISTRIBUICAO DE PRESSAO DE APOIO UNIFORME NA BASE.'.
007500
007600 01  WS-LINHA-CARGA-TIT          PIC X(080) VALUE
007700     'PREMISSAS DE CARREGAMENTO:'.
007800 01  WS-LINHA-CARGA-01           PIC X(080) VALUE
007900     '- COMBINACAO DE SERVICO (ELS): NCK = GAMA-G X G + GAMA-Q'.
008000 01  WS-LINHA-CARGA-02           PIC X(080) VALUE
008100     '  X Q.'.
008200 01  WS-LINHA-CARGA-FATORES.
008300     03  FILLER                  PIC X(010) VALUE
008400         '  GAMA-G ='.
008500     03  WS-LC-GG                PIC Z.99.
008600     03  FILLER                  PIC X(011) VALUE
008700         '   GAMA-Q ='.
008800     03  WS-LC-GQ                PIC Z.99.
008900     03  FILLER                  PIC X(020) VALUE SPACES.
009000 01  WS-LINHA-CARGA-03           PIC X(080) VALUE
009100     '- PESO PROPRIO DA SAPATA TRATADO COMO ACAO PERMANENTE.'.
009200 01  WS-LINHA-PESO-CONCRETO.
009300     03  FILLER                  PIC X(032) VALUE
009400         '  PESO ESPECIFICO DO CONCRETO = '.
009500     03  WS-LPC-GC               PIC ZZ.9.
009600     03  FILLER                  PIC X(007) VALUE
009700         ' KN/M3.'.
009800     03  FILLER                  PIC X(020) VALUE SPACES.
009900
010000 01  WS-LINHA-SOLO-TIT           PIC X(080) VALUE
010100     'PREMISSAS DO TERRENO:'.
010200 01  WS-LINHA-SOLO-01            PIC X(080) VALUE
010300     '- PRESSAO ADMISSIVEL QA E FORNECIDA PELA GEOTECNIA E JA'.
010400 01  WS-LINHA-SOLO-02            PIC X(080) VALUE
010500     '  CONSIDERA OS FATORES DE SEGURANCA GEOTECNICOS.'.
010600 01  WS-LINHA-SOLO-03            PIC X(080) VALUE
010700     '- SOLO HOMOGENEO; NAO HA AVALIACAO DE RECALQUE NESTA
010800-    ' ROTINA.'.
010900
011000 01  WS-LINHA-GEOM-TIT           PIC X(080) VALUE
011100     'PREMISSAS GEOMETRICAS:'.
011200 01  WS-LINHA-GEOM-MIN.
011300     03  FILLER                  PIC X(016) VALUE
011400         '- ALTURA MINIMA '.
011500     03  WS-LGM-DEPTH            PIC Z.99.
011600     03  FILLER                  PIC X(020) VALUE
011700         ' M E LARGURA MINIMA '.
011800     03  WS-LGM-WIDTH            PIC Z.99.
011900     03  FILLER                  PIC X(003) VALUE
012000         ' M.'.
012100     03  FILLER                  PIC X(033) VALUE SPACES.
012200 01  WS-LINHA-GEOM-02            PIC X(080) VALUE
012300     '- REGRA DE DISPERSAO A 45 GRAUS: B = 2 X T.'.
012400 01  WS-LINHA-ARRED-INC.
012500     03  FILLER                  PIC X(057) VALUE
012600         '- ARREDONDAMENTO DA LARGURA SEMPRE PARA CIMA, NO MULTIP
012700-    'LO'.
012800     03  FILLER                  PIC X(004) VALUE
012900         ' DE '.
013000     03  WS-LAI-INC              PIC Z.99.
013100     03  FILLER                  PIC X(003) VALUE
013200         ' M.'.
013300     03  FILLER                  PIC X(012) VALUE SPACES.
013400
013500 01  WS-LINHA-LIM-TIT            PIC X(080) VALUE                 JRS93055
013600     'LIMITACOES DO DIMENSIONAMENTO:'.
013700 01  WS-LINHA-LIM-01             PIC X(080) VALUE                 JRS93055
013800     '- NAO CONTEMPLA PUNCAO NEM CISALHAMENTO DE VIGA.'.
013900 01  WS-LINHA-LIM-02             PIC X(080) VALUE                 JRS93055
014000     '- NAO CONTEMPLA DIMENSIONAMENTO DE ARMADURA NEM CONTROLE
014100-    'DE'.
014200 01  WS-LINHA-LIM-03             PIC X(080) VALUE                 JRS93055
014300     '  FISSURACAO.'.
014400 01  WS-LINHA-LIM-04             PIC X(080) VALUE                 JRS93055
014500     '- NAO CONTEMPLA DESLIZAMENTO, SUBPRESSAO OU TOMBAMENTO.'.
014600 01  WS-LINHA-LIM-05             PIC X(080) VALUE                 JRS93055
014700     '- NAO CONTEMPLA NIVEL DE AGUA NEM COMBINACOES DE PROJETO'.
014800 01  WS-LINHA-LIM-06             PIC X(080) VALUE                 JRS93055
014900     '  DA NORMA EC7.'.
015000 01  WS-LINHA-LIM-07             PIC X(080) VALUE                 JRS93055
015100     '- NAO CONTEMPLA VERIFICACAO DE RECALQUES.'.
015200
015300 01  WS-LINHA-ATENCAO-01         PIC X(080) VALUE
015400     'ATENCAO: DIMENSIONAMENTO PRELIMINAR - NAO SUBSTITUI O'.
015500 01  WS-LINHA-ATENCAO-02         PIC X(080) VALUE
015600     '         PROJETO DEFINITIVO DE FUNDACOES.'.
015700
015800 LINKAGE SECTION.
015900 COPY PADPARM1.
016000 COPY PADASSM1.
016100
016200*================================================================*
016300 PROCEDURE DIVISION USING PADPARM1-REGISTRO
016400                           PADASSM1-REGISTRO.
016500*================================================================*
016600
016700*----------------------------------------------------------------*
016800*    PROCESSAMENTO PRINCIPAL
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0000-processar
017100 0000-PROCESSAR                  SECTION.
017200*----------------------------------------------------------------*
017300
017400     MOVE ZERO                   TO WS-IND-LINHA
017500
017600     IF WS-CONSTANTES-BRUTA      EQUAL SPACES OR
017700        WS-CONSTANTES-BRUTA      EQUAL LOW-VALUES
017800        DISPLAY 'PADASSM1 - BOOK DE CONSTANTES NAO '
017900                'INICIALIZADO - VERIFICAR LINK-EDIT'
018000     END-IF
018100
018200     PERFORM 0001-MONTAR-PREMISSAS-ESTRUTURAIS
018300     PERFORM 0002-MONTAR-PREMISSAS-CARREGAMENTO
018400     PERFORM 0003-MONTAR-PREMISSAS-TERRENO
018500     PERFORM 0004-MONTAR-PREMISSAS-GEOMETRICAS
018600     PERFORM 0005-MONTAR-LIMITACOES                               JRS93055
018700     PERFORM 0006-MONTAR-LINHA-ATENCAO
018800     MOVE WS-IND-LINHA           TO PADASSM1-QTDE-LINHAS
018900     PERFORM 9999-FINALIZAR
019000     .
019100*----------------------------------------------------------------*
019200*> cobol-lint CL002 0000-end
019300 0000-END.                       EXIT.
019400*----------------------------------------------------------------*
019500
019600*----------------------------------------------------------------*
019700*    TITULO E PREMISSAS ESTRUTURAIS
019800*----------------------------------------------------------------*
019900 0001-MONTAR-PREMISSAS-ESTRUTURAIS SECTION.
020000*----------------------------------------------------------------*
020100
020200     ADD 1 TO WS-IND-LINHA
020300     MOVE WS-LINHA-TITULO        TO PADASSM1-LINHAS(WS-IND-LINHA)
020400     ADD 1 TO WS-IND-LINHA
020500     MOVE WS-LINHA-BRANCO        TO PADASSM1-LINHAS(WS-IND-LINHA)
020600     ADD 1 TO WS-IND-LINHA
020700     MOVE WS-LINHA-ESTRUT-TIT    TO PADASSM1-LINHAS(WS-IND-LINHA)
020800     ADD 1 TO WS-IND-LINHA
020900     MOVE WS-LINHA-ESTRUT-01     TO PADASSM1-LINHAS(WS-IND-LINHA)
021000     ADD 1 TO WS-IND-LINHA
021100     MOVE WS-LINHA-ESTRUT-02     TO PADASSM1-LINHAS(WS-IND-LINHA)
021200     ADD 1 TO WS-IND-LINHA
021300     MOVE WS-LINHA-ESTRUT-03     TO PADASSM1-LINHAS(WS-IND-LINHA)
021400     ADD 1 TO WS-IND-LINHA
021500     MOVE WS-LINHA-ESTRUT-04     TO PADASSM1-LINHAS(WS-IND-LINHA)
021600     ADD 1 TO WS-IND-LINHA
021700     MOVE WS-LINHA-BRANCO        TO PADASSM1-LINHAS(WS-IND-LINHA)
021800     .
021900*----------------------------------------------------------------*
022000*> cobol-lint CL002 0001-end
022100 0001-END.                       EXIT.
022200*----------------------------------------------------------------*
022300
022400*----------------------------------------------------------------*
022500*    PREMISSAS DE CARREGAMENTO (VALORES DOS FATORES PARCIAIS E
022600*    DO PESO ESPECIFICO DO CONCRETO VEM DAS CONSTANTES DO SETOR,
022700*    OS MESMOS USADOS PELOS MODULOS PADSOLV1 E PADGEOM1)
022800*----------------------------------------------------------------*
022900 0002-MONTAR-PREMISSAS-CARREGAMENTO SECTION.
023000*----------------------------------------------------------------*
023100
023200     MOVE WS-GAMA-G              TO WS-LC-GG
023300     MOVE WS-GAMA-Q              TO WS-LC-GQ
023400     MOVE WS-GAMA-CONCRETO       TO WS-LPC-GC
023500
023600     ADD 1 TO WS-IND-LINHA
023700     MOVE WS-LINHA-CARGA-TIT     TO PADASSM1-LINHAS(WS-IND-LINHA)
023800     ADD 1 TO WS-IND-LINHA
023900     MOVE WS-LINHA-CARGA-01      TO PADASSM1-LINHAS(WS-IND-LINHA)
024000     ADD 1 TO WS-IND-LINHA
024100     MOVE WS-LINHA-CARGA-02      TO PADASSM1-LINHAS(WS-IND-LINHA)
024200     ADD 1 TO WS-IND-LINHA
024300     MOVE WS-LINHA-CARGA-FATORES TO PADASSM1-LINHAS(WS-IND-LINHA)
024400     ADD 1 TO WS-IND-LINHA
024500     MOVE WS-LINHA-CARGA-03      TO PADASSM1-LINHAS(WS-IND-LINHA)
024600     ADD 1 TO WS-IND-LINHA
024700     MOVE WS-LINHA-PESO-CONCRETO TO PADASSM1-LINHAS(WS-IND-LINHA)
024800     ADD 1 TO WS-IND-LINHA
024900     MOVE WS-LINHA-BRANCO        TO PADASSM1-LINHAS(WS-IND-LINHA)
025000     .
025100*----------------------------------------------------------------*
025200*> cobol-lint CL002 0002-end
025300 0002-END.                       EXIT.
025400*----------------------------------------------------------------*
025500
025600*----------------------------------------------------------------*
025700*    PREMISSAS DO TERRENO
025800*----------------------------------------------------------------*
025900 0003-MONTAR-PREMISSAS-TERRENO   SECTION.
026000*----------------------------------------------------------------*
026100
026200     ADD 1 TO WS-IND-LINHA
026300     MOVE WS-LINHA-SOLO-TIT      TO PADASSM1-LINHAS(WS-IND-LINHA)
026400     ADD 1 TO WS-IND-LINHA
026500     MOVE WS-LINHA-SOLO-01       TO PADASSM1-LINHAS(WS-IND-LINHA)
026600     ADD 1 TO WS-IND-LINHA
026700     MOVE WS-LINHA-SOLO-02       TO PADASSM1-LINHAS(WS-IND-LINHA)
026800     ADD 1 TO WS-IND-LINHA
026900     MOVE WS-LINHA-SOLO-03       TO PADASSM1-LINHAS(WS-IND-LINHA)
027000     ADD 1 TO WS-IND-LINHA
027100     MOVE WS-LINHA-BRANCO        TO PADASSM1-LINHAS(WS-IND-LINHA)
027200     .
027300*----------------------------------------------------------------*
027400*> cobol-lint CL002 0003-end
027500 0003-END.                       EXIT.
027600*----------------------------------------------------------------*
027700
027800*----------------------------------------------------------------*
027900*    PREMISSAS GEOMETRICAS - ALTURA/LARGURA MINIMAS E INCREMENTO
028000*    DE ARREDONDAMENTO VEM DO REGISTRO DE PARAMETROS DO LOTE
028100*----------------------------------------------------------------*
028200 0004-MONTAR-PREMISSAS-GEOMETRICAS SECTION.
028300*----------------------------------------------------------------*
028400
028500     MOVE PADPARM1-MIN-DEPTH     TO WS-LGM-DEPTH
028600     MOVE PADPARM1-MIN-WIDTH     TO WS-LGM-WIDTH
028700     MOVE PADPARM1-ROUNDING-INC  TO WS-LAI-INC
028800
028900     ADD 1 TO WS-IND-LINHA
029000     MOVE WS-LINHA-GEOM-TIT      TO PADASSM1-LINHAS(WS-IND-LINHA)
029100     ADD 1 TO WS-IND-LINHA
029200     MOVE WS-LINHA-GEOM-MIN      TO PADASSM1-LINHAS(WS-IND-LINHA)
029300     ADD 1 TO WS-IND-LINHA
029400     MOVE WS-LINHA-GEOM-02       TO PADASSM1-LINHAS(WS-IND-LINHA)
029500     ADD 1 TO WS-IND-LINHA
029600     MOVE WS-LINHA-ARRED-INC     TO PADASSM1-LINHAS(WS-IND-LINHA)
029700     ADD 1 TO WS-IND-LINHA
029800     MOVE WS-LINHA-BRANCO        TO PADASSM1-LINHAS(WS-IND-LINHA)
029900     .
030000*----------------------------------------------------------------*
030100*> cobol-lint CL002 0004-end
030200 0004-END.                       EXIT.
030300*----------------------------------------------------------------*
030400
030500*----------------------------------------------------------------*
030600*    LIMITACOES DO DIMENSIONAMENTO
030700*----------------------------------------------------------------*
030800 0005-MONTAR-LIMITACOES          SECTION.                         JRS93055
030900*----------------------------------------------------------------*
031000
031100     ADD 1 TO WS-IND-LINHA
031200     MOVE WS-LINHA-LIM-TIT       TO PADASSM1-LINHAS(WS-IND-LINHA)
031300     ADD 1 TO WS-IND-LINHA
031400     MOVE WS-LINHA-LIM-01        TO PADASSM1-LINHAS(WS-IND-LINHA)
031500     ADD 1 TO WS-IND-LINHA
031600     MOVE WS-LINHA-LIM-02        TO PADASSM1-LINHAS(WS-IND-LINHA)
031700     ADD 1 TO WS-IND-LINHA
031800     MOVE WS-LINHA-LIM-03        TO PADASSM1-LINHAS(WS-IND-LINHA)
031900     ADD 1 TO WS-IND-LINHA
032000     MOVE WS-LINHA-LIM-04        TO PADASSM1-LINHAS(WS-IND-LINHA)
032100     ADD 1 TO WS-IND-LINHA
032200     MOVE WS-LINHA-LIM-05        TO PADASSM1-LINHAS(WS-IND-LINHA)
032300     ADD 1 TO WS-IND-LINHA
032400     MOVE WS-LINHA-LIM-06        TO PADASSM1-LINHAS(WS-IND-LINHA)
032500     ADD 1 TO WS-IND-LINHA
032600     MOVE WS-LINHA-LIM-07        TO PADASSM1-LINHAS(WS-IND-LINHA)
032700     ADD 1 TO WS-IND-LINHA
032800     MOVE WS-LINHA-BRANCO        TO PADASSM1-LINHAS(WS-IND-LINHA)
032900     .
033000*----------------------------------------------------------------*
033100*> cobol-lint CL002 0005-end
033200 0005-END.                       EXIT.
033300*----------------------------------------------------------------*
033400
033500*----------------------------------------------------------------*
033600*    RESSALVA FINAL
033700*----------------------------------------------------------------*
033800 0006-MONTAR-LINHA-ATENCAO       SECTION.
033900*----------------------------------------------------------------*
034000
034100     ADD 1 TO WS-IND-LINHA
034200     MOVE WS-LINHA-ATENCAO-01    TO PADASSM1-LINHAS(WS-IND-LINHA)
034300     ADD 1 TO WS-IND-LINHA
034400     MOVE WS-LINHA-ATENCAO-02    TO PADASSM1-LINHAS(WS-IND-LINHA)
034500
034600     IF WS-IND-LINHA             GREATER 40
034650        MOVE WS-IND-LINHA        TO WS-IND-LINHA-3D               APN06079
034700        MOVE WS-IND-LINHA        TO WS-IND-LINHA-EDITADO          APN06079
034800        DISPLAY 'PADASSM1 - TABELA DE PREMISSAS ESTOUROU '        APN06079
034900                WS-IND-LINHA-EDITADO ' LINHAS (INDICE BRUTO '     APN06079
034950                WS-IND-LINHA-3D ')'                               APN06079
035000     END-IF
035100     .
035200*----------------------------------------------------------------*
035300*> cobol-lint CL002 0006-end
035400 0006-END.                       EXIT.
035500*----------------------------------------------------------------*
035600
035700*----------------------------------------------------------------*
035800*    FINALIZAR PROGRAMA
035900*----------------------------------------------------------------*
036000 9999-FINALIZAR                  SECTION.
036100*----------------------------------------------------------------*
036200
036300     GOBACK
036400     .
036500*----------------------------------------------------------------*
036600*> cobol-lint CL002 9999-end
036700 9999-END.                       EXIT.
036800*----------------------------------------------------------------*
