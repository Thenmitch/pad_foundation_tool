000100*================================================================*
000200* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000300* DATA......: 14/03/1989
000400* BOOK DE DATA / HORA DO SISTEMA - USADO NOS CABECALHOS DE
000500* RELATORIO DO SUBSISTEMA DE SAPATAS (FUNDACOES RASAS)
000600* FORMATO: AAAAMMDD - HMMSSCC
000700*----------------------------------------------------------------*
000800* PADDATA1-DATA-ANO    = ANO DA EMISSAO
000900* PADDATA1-DATA-MES    = MES DA EMISSAO
001000* PADDATA1-DATA-DIA    = DIA DA EMISSAO
001100* PADDATA1-DIA-SEMANA  = DIA DA SEMANA (1=SEGUNDA ... 7=DOMINGO)
001200* PADDATA1-DESC-MES    = DESCRICAO POR EXTENSO DO MES
001300* PADDATA1-DESC-SEMANA = DESCRICAO POR EXTENSO DO DIA DA SEMANA
001400* PADDATA1-DIAS-ANO    = DIA JULIANO DO ANO (001-366)
001500*----------------------------------------------------------------*
001600* PADDATA1-HORA        = HORA DA EMISSAO
001700* PADDATA1-MINUTO      = MINUTO DA EMISSAO
001800* PADDATA1-SEGUNDO     = SEGUNDO DA EMISSAO
001900* PADDATA1-CENTESIMO   = CENTESIMO DE SEGUNDO
002000*----------------------------------------------------------------*
002100* 30/11/1999 M.F.T. CH-1999-114 REVISAO DE VIRADA DO SECULO -
002200*                    CAMPO DE ANO PASSA DE 2 PARA 4 POSICOES.
002300*================================================================*
002400 01  PADDATA1-REGISTRO.
002500*     AAAAMMDD
002600     05  PADDATA1-DATA.
002700         10 PADDATA1-DATA-ANO        PIC 9(004).
002800         10 PADDATA1-DATA-MES        PIC 9(002).
002900         10 PADDATA1-DATA-DIA        PIC 9(002).
003000     05  PADDATA1-DIA-SEMANA         PIC 9(002).
003100     05  PADDATA1-DESC-MES           PIC X(020).
003200     05  PADDATA1-DESC-SEMANA        PIC X(020).
003300     05  PADDATA1-DIAS-ANO           PIC 9(003).
003400*     HHMMSSCC
003500     05  PADDATA1-TIME.
003600         10 PADDATA1-HORA            PIC 9(002).
003700         10 PADDATA1-MINUTO          PIC 9(002).
003800         10 PADDATA1-SEGUNDO         PIC 9(002).                  JRS91018
003900         10 PADDATA1-CENTESIMO       PIC 9(002).                  JRS91018
004000     05  FILLER                      PIC X(009) VALUE SPACES.
