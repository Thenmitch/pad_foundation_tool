000100*================================================================*
000200* DESCRICAO..: BOOK DO CASO DE CARGA DE UMA SAPATA (REGISTRO DE
000300*              ENTRADA, UM POR SAPATA A DIMENSIONAR)
000400* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000500* DATA.......: 14/03/1989
000600* TAMANHO....: 00040
000700*----------------------------------------------------------------*
000800* PADCASO1-PAD-ID   = NUMERO SEQUENCIAL DA SAPATA (1, 2, 3, ...)
000900* PADCASO1-G-LOAD   = CARGA PERMANENTE DO PILAR G, EM KN
001000* PADCASO1-Q-LOAD   = CARGA ACIDENTAL DO PILAR Q, EM KN
001100* PADCASO1-SUR-G    = SOBRECARGA PERMANENTE ADICIONAL SOBRE A
001200*                     AREA DA SAPATA, EM KN/M2
001300* PADCASO1-SUR-Q    = SOBRECARGA ACIDENTAL ADICIONAL SOBRE A
001400*                     AREA DA SAPATA, EM KN/M2
001500*----------------------------------------------------------------*
001600* 22/08/1994 J.R.S. CH-1994-030 CRIACAO DO BOOK DE CASO DE CARGA.
001700*================================================================*
001800 01  PADCASO1-HEADER.
001900     05  PADCASO1-COD-BOOK       PIC X(08) VALUE 'PADCASO1'.
002000     05  PADCASO1-TAM-BOOK       PIC 9(05) VALUE 00040.
002100 01  PADCASO1-REGISTRO.
002200     05  PADCASO1-PAD-ID         PIC 9(03).
002300     05  PADCASO1-G-LOAD         PIC 9(06)V9(02).
002400     05  PADCASO1-Q-LOAD         PIC 9(06)V9(02).
002500     05  PADCASO1-SUR-G          PIC 9(04)V9(02).
002600     05  PADCASO1-SUR-Q          PIC 9(04)V9(02).
002700     05  FILLER                  PIC X(09) VALUE SPACES.
002800*     VISAO ALTERNATIVA - SEPARA CARGAS DO PILAR (PERMANENTE E
002900*     ACIDENTAL) DAS SOBRECARGAS DE AREA, PARA A LISTAGEM DE
003000*     CONFERENCIA DE ENTRADA (0700-LER-CASO-PAD).
003100 01  PADCASO1-GRUPOS REDEFINES PADCASO1-REGISTRO.
003200     05  PADCASO1-ID-GRUPO       PIC 9(03).
003300     05  PADCASO1-CARGAS-PILAR.
003400         10  PADCASO1-CARGAS-G   PIC 9(06)V9(02).
003500         10  PADCASO1-CARGAS-Q   PIC 9(06)V9(02).
003600     05  PADCASO1-SOBRECARGAS.
003700         10  PADCASO1-SOBRE-G    PIC 9(04)V9(02).
003800         10  PADCASO1-SOBRE-Q    PIC 9(04)V9(02).
003900     05  FILLER                  PIC X(09).
