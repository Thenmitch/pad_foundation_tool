000100*================================================================*
000200* DESCRICAO..: BOOK DE PARAMETROS GERAIS DO DIMENSIONAMENTO DE
000300*              SAPATAS QUADRADAS DE FUNDACAO (CARGA AXIAL
000400*              CENTRADA) - REGISTRO UNICO DE ENTRADA
000500* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000600* DATA.......: 14/03/1989
000700* TAMANHO....: 00030
000800*----------------------------------------------------------------*
000900* PADPARM1-Q-ALLOW           = PRESSAO ADMISSIVEL DO SOLO QA,
001000*                               EM KN/M2 (MINIMO 25,00)
001100* PADPARM1-TARGET-UTIL       = UTILIZACAO ALVO DA PRESSAO DE
001200*                               APOIO, FRACAO (0,50 A 0,95)
001300* PADPARM1-ROUNDING-INC      = INCREMENTO DE ARRED. DA LARGURA,
001400*                               EM METROS (0,10 OU 0,20)
001500* PADPARM1-MIN-WIDTH         = LARGURA MINIMA DA SAPATA, METROS
001600* PADPARM1-MIN-DEPTH         = ALTURA MINIMA DA SAPATA, METROS
001700*                               (INFORMATIVO - NAO RESTRINGE O
001800*                               CALCULO - VIDE REGRAS DE NEGOCIO)
001900* PADPARM1-INCL-SELF-WT-FLAG = 'Y' INCLUI PESO PROPRIO DA SAPATA
002000*                               'N' NAO INCLUI PESO PROPRIO
002100*----------------------------------------------------------------*
002200* 22/08/1994 J.R.S. CH-1994-030 CRIACAO DO BOOK DE PARAMETROS.
002300* 17/02/2003 A.P.N. CH-2003-009 AMPLIACAO DE PADPARM1-Q-ALLOW DE
002400*                    9(3) PARA 9(4)V9(2) - OBRAS DE MAIOR PORTE.
002500*================================================================*
002600 01  PADPARM1-HEADER.
002700     05  PADPARM1-COD-BOOK       PIC X(08) VALUE 'PADPARM1'.
002800     05  PADPARM1-TAM-BOOK       PIC 9(05) VALUE 00030.
002900 01  PADPARM1-REGISTRO.
003000     05  PADPARM1-Q-ALLOW        PIC 9(04)V9(02).                 APN03009
003100     05  PADPARM1-TARGET-UTIL    PIC 9(01)V9(02).
003200     05  PADPARM1-ROUNDING-INC   PIC 9(01)V9(02).
003300     05  PADPARM1-MIN-WIDTH      PIC 9(01)V9(02).
003400     05  PADPARM1-MIN-DEPTH      PIC 9(01)V9(02).
003500     05  PADPARM1-INCL-SELF-WT-FLAG
003600                                 PIC X(01).
003700         88  PADPARM1-INCLUI-PESO-PROPRIO   VALUE 'Y'.
003800         88  PADPARM1-EXCLUI-PESO-PROPRIO   VALUE 'N'.
003900     05  FILLER                  PIC X(11) VALUE SPACES.
004000*     VISAO ALTERNATIVA DOS 5 CAMPOS NUMERICOS DO REGISTRO,
004100*     USADA PELA ROTINA DE CRITICA DE FAIXA (0160-VALIDAR-
004200*     PARAMETROS) PARA TESTAR SE O REGISTRO CHEGOU ZERADO
004300*     (ARQUIVO DE PARAMETROS VAZIO).
004400 01  PADPARM1-VALORES REDEFINES PADPARM1-REGISTRO.
004500     05  PADPARM1-VALORES-NUM    PIC 9(18).
004600     05  FILLER                  PIC X(12).
