000100******************************************************************
000200* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000300* DATA.......: 22/03/1989
000400* DESCRICAO..: EMISSAO DO RELATORIO DE MEMORIA DE CALCULO DE
000500*              CADA SAPATA (8 PASSOS DE DIMENSIONAMENTO)
000600* NOME.......: PADCALC1
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PADCALC1.
001000 AUTHOR.        J R SILVA.
001100 INSTALLATION.  SETOR DE ENGENHARIA CIVIL.
001200 DATE-WRITTEN.  22/03/1989.
001300 DATE-COMPILED.
001400 SECURITY.      USO INTERNO DA ENGENHARIA.
001500*----------------------------------------------------------------*
001600*    HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------*
001800* DATA       AUTOR   CHAMADO      DESCRICAO
001900* ---------- ------- ------------ ----------------------------
002000* 22/03/1989 J.R.S.  CH-1989-006  VERSAO INICIAL DA MEMORIA DE
002100*                                 CALCULO (8 PASSOS).
002200* 19/04/1991 J.R.S.  CH-1991-011  INCLUSAO DO CONTROLE DE
002300*                                 QUEBRA DE PAGINA (10 SAPATAS
002400*                                 CHEGAVAM A ESTOURAR A FOLHA).
002500* 30/11/1999 M.F.T.  CH-1999-114  REVISAO DE VIRADA DO SECULO -
002600*                                 CABECALHO PASSA A EXIBIR ANO
002700*                                 COM 4 DIGITOS (BOOK PADDATA1).
002800* 12/08/2002 A.P.N.  CH-2002-063  INCLUSAO DA MENSAGEM DE SAPATA
002900*                                 SEM SOLUCAO VIAVEL (PASSO DE
003000*                                 REFINO ESTOUROU O TETO DE 50M).
003100* 05/09/2005 A.P.N.  CH-2005-042  INCLUSAO DO BOOK PADCTRL1 -
003200*                                 O PROGRAMA CONDUTOR PASSA A
003300*                                 AVISAR QUANDO A ULTIMA SAPATA
003400*                                 JA FOI PROCESSADA, PARA QUE O
003500*                                 ARQUIVO SEJA FECHADO AQUI
003600*                                 MESMO (ANTES FICAVA ABERTO).
003650* 18/04/2006 A.P.N.  CH-2006-081  O AVISO DE ANOMALIA NO ANO DO
003660*                                 CABECALHO PASSA A DETALHAR
003670*                                 SECULO E ANO CURTO, E O
003680*                                 CABECALHO PASSA A AVISAR QUANDO
003690*                                 O RELATORIO SAI NO TURNO
003695*                                 NOTURNO (ANTES DAS 06H).
003696* 18/04/2006 A.P.N.  CH-2006-084  A LINHA DO PASSO 5 (PESO
003697*                                 PROPRIO) PASSA A IMPRIMIR O
003698*                                 VALOR REAL DE B**2 (BOOK
003699*                                 PADCALW1), EM VEZ DO SIMBOLO.
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PADCALC1-SAIDA ASSIGN TO 'RELPAD01.TXT'
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  PADCALC1-SAIDA.
005200 01  WRK-PADCALC1-REGISTRO.
005300     05  WRK-PADCALC1-STRING     PIC X(132).
005400
005500 WORKING-STORAGE SECTION.
005600
005700 01  WS-PRIMEIRA-CHAMADA         PIC X(01) VALUE 'S'.
005800     88  WS-E-PRIMEIRA-CHAMADA          VALUE 'S'.
005900     88  WS-JA-ABRIU-ARQUIVO             VALUE 'N'.
006000
006100 01  WS-IND-LINHA                PIC 9(02) COMP VALUE ZERO.
006200 01  WS-IND-PAGINACAO            PIC 9(02) COMP VALUE 1.          JRS91011
006300
006400 01  WS-CONSTANTES-TEXTO.
006500     05  WS-GAMA-G-TXT           PIC 9(01)V9(02) VALUE 1.00.
006600     05  WS-GAMA-Q-TXT           PIC 9(01)V9(02) VALUE 1.00.
006700     05  WS-GAMA-CONCRETO-TXT    PIC 9(02)V9(01) VALUE 24.0.
006800*    VISAO EM TABELA DOS FATORES PARCIAIS - REAPROVEITADA DO
006900*    LAYOUT DO MODULO PADGEOM1 PARA MANTER OS DOIS EM SINCRONIA.
007000 01  WS-CONSTANTES-ALT REDEFINES WS-CONSTANTES-TEXTO.
007100     05  WS-GAMA-ELS-TABELA OCCURS 2 TIMES
007200                                 PIC 9(01)V9(02).
007300     05  FILLER                  PIC 9(02)V9(01).
007400
007500 01  WS-MASC-DATA.
007600     05  WS-MASC-DATA-DIA        PIC 9(002) VALUE ZEROS.
007700     05  FILLER                  PIC X(001) VALUE '/'.
007800     05  WS-MASC-DATA-MES        PIC 9(002) VALUE ZEROS.
007900     05  FILLER                  PIC X(001) VALUE '/'.
008000     05  WS-MASC-DATA-ANO        PIC 9(004) VALUE ZEROS.
008100*    VISAO 2+2 DIGITOS DO ANO DO CABECALHO - USADA NA CRITICA
008200*    DE VIRADA DE SECULO (MESMA CRITICA DO MODULO PADDATA).
008300     05  WS-MASC-ANO-PARTES REDEFINES WS-MASC-DATA-ANO.
008400         10  WS-MASC-SECULO      PIC 9(002).
008500         10  WS-MASC-ANO-CURTO   PIC 9(002).
008600
008700 01  WS-MASC-HORA.
008800     05  WS-MASC-HH              PIC 9(002) VALUE ZEROS.
008900     05  FILLER                  PIC X(001) VALUE ':'.
009000     05  WS-MASC-MM              PIC 9(002) VALUE ZEROS.
009100*    VISAO NUMERICA DO HORARIO (HHMM) - USADA NA COMPARACAO DE
009200*    TURNO DE PROCESSAMENTO (BATCH DIURNO OU NOTURNO).
009300 01  WS-MASC-HORA-NUM REDEFINES WS-MASC-HORA
009400                                 PIC 9(005).
009500
009600 01  WS-LINHA-BRANCO             PIC X(132) VALUE SPACES.
009700 01  WS-LINHA-TRACO              PIC X(132) VALUE ALL '-'.
009800
009900 01  WRK-PADCALC1-CAB1.
010000     03  FILLER                  PIC X(024) VALUE
010100         'RELATORIO DE CALCULO - '.
010200     03  FILLER                  PIC X(034) VALUE
010300         'DIMENSIONAMENTO PRELIMINAR DE SAPA'.
010400     03  FILLER                  PIC X(002) VALUE 'DA'.
010500     03  FILLER                  PIC X(013) VALUE SPACES.
010600     03  WRK-PADCALC1-CAB1-DATA  PIC X(010) VALUE SPACES.
010700     03  FILLER                  PIC X(002) VALUE SPACES.
010800     03  WRK-PADCALC1-CAB1-HORA  PIC X(005) VALUE SPACES.
010900     03  FILLER                  PIC X(042) VALUE SPACES.
011000
011100 01  WRK-PADCALC1-CAB2.
011200     03  FILLER                  PIC X(006) VALUE 'PAG.: '.
011300     03  WRK-PADCALC1-CAB2-PAG   PIC Z9.
011400     03  FILLER                  PIC X(124) VALUE SPACES.
011500
011600 01  WRK-PADCALC1-TITULO-PAD.
011700     03  FILLER                  PIC X(006) VALUE 'SAPATA'.
011800     03  FILLER                  PIC X(001) VALUE SPACE.
011900     03  WRK-PADCALC1-PAD-ID     PIC ZZ9.
012000     03  FILLER                  PIC X(122) VALUE SPACES.
012100
012200 01  WRK-PADCALC1-METRICAS1.
012300     03  FILLER                  PIC X(011) VALUE
012400         '  TAMANHO: '.
012500     03  WRK-PADCALC1-MET-B1     PIC ZZ9.99.
012600     03  FILLER                  PIC X(003) VALUE ' X '.
012700     03  WRK-PADCALC1-MET-B2     PIC ZZ9.99.
012800     03  FILLER                  PIC X(004) VALUE ' M  '.
012900     03  FILLER                  PIC X(011) VALUE
013000         '  ALTURA:  '.
013100     03  WRK-PADCALC1-MET-T      PIC ZZ9.99.
013200     03  FILLER                  PIC X(002) VALUE ' M'.
013300     03  FILLER                  PIC X(070) VALUE SPACES.
013400
013500 01  WRK-PADCALC1-METRICAS2.
013600     03  FILLER                  PIC X(017) VALUE
013700         '  PRESSAO APOIO: '.
013800     03  WRK-PADCALC1-MET-QED    PIC ZZZZ9.9.
013900     03  FILLER                  PIC X(008) VALUE ' KN/M2  '.
014000     03  FILLER                  PIC X(014) VALUE
014100         '  UTILIZACAO: '.
014200     03  WRK-PADCALC1-MET-UTIL   PIC ZZ9.9.
014300     03  FILLER                  PIC X(003) VALUE ' % '.
014400     03  FILLER                  PIC X(072) VALUE SPACES.
014500
014600 01  WRK-PADCALC1-METRICAS3.
014700     03  FILLER                  PIC X(010) VALUE
014800         '  VOLUME: '.
014900     03  WRK-PADCALC1-MET-VOL    PIC ZZZ9.99.
015000     03  FILLER                  PIC X(005) VALUE ' M3  '.
015100     03  FILLER                  PIC X(013) VALUE
015200         ' CALCULO OK  '.
015300     03  FILLER                  PIC X(091) VALUE SPACES.
015400
015500 01  WRK-PADCALC1-PASSO1A.
015600     03  FILLER                  PIC X(004) VALUE '  1.'.
015700     03  FILLER                  PIC X(020) VALUE
015800         ' CARGAS APLICADAS: '.
015900     03  FILLER                  PIC X(003) VALUE 'G='.
016000     03  WRK-PADCALC1-P1-G       PIC ZZZZZ9.9.
016100     03  FILLER                  PIC X(005) VALUE ' KN, '.
016200     03  FILLER                  PIC X(002) VALUE 'Q='.
016300     03  WRK-PADCALC1-P1-Q       PIC ZZZZZ9.9.
016400     03  FILLER                  PIC X(004) VALUE ' KN.'.
016500     03  FILLER                  PIC X(086) VALUE SPACES.
016600
016700 01  WRK-PADCALC1-PASSO1B.
016800     03  FILLER                  PIC X(066) VALUE
016900         '      OBS: SOBRECARGA E PESO PROPRIO DEPENDEM DA AREA
017000-    'DA SAPATA, SO SAO CONHECIDOS APOS O CALCULO.'.
017100     03  FILLER                  PIC X(066) VALUE SPACES.
017200
017300 01  WRK-PADCALC1-PASSO2.
017400     03  FILLER                  PIC X(004) VALUE '  2.'.
017500     03  FILLER                  PIC X(027) VALUE
017600         ' PRESSAO ALVO: Q-TARGET = '.
017700     03  WRK-PADCALC1-P2-UTIL    PIC Z.99.
017800     03  FILLER                  PIC X(004) VALUE ' X  '.
017900     03  WRK-PADCALC1-P2-QA      PIC ZZZZ9.9.
018000     03  FILLER                  PIC X(004) VALUE '  = '.
018100     03  WRK-PADCALC1-P2-QTGT    PIC ZZZZ9.9.
018200     03  FILLER                  PIC X(007) VALUE ' KN/M2.'.
018300     03  FILLER                  PIC X(075) VALUE SPACES.
018400
018500 01  WRK-PADCALC1-PASSO3A.
018600     03  FILLER                  PIC X(004) VALUE '  3.'.
018700     03  FILLER                  PIC X(030) VALUE
018800         ' AREA E LARGURA INDICATIVAS - '.
018900     03  FILLER                  PIC X(019) VALUE
019000         'NCK,BASE = 1,00 X '.
019100     03  WRK-PADCALC1-P3-G       PIC ZZZZZ9.9.
019200     03  FILLER                  PIC X(013) VALUE ' + 1,00 X  '.
019300     03  WRK-PADCALC1-P3-Q       PIC ZZZZZ9.9.
019400     03  FILLER                  PIC X(004) VALUE '  = '.
019500     03  WRK-PADCALC1-P3-NCKB    PIC ZZZZZ9.9.
019600     03  FILLER                  PIC X(004) VALUE ' KN.'.
019700     03  FILLER                  PIC X(043) VALUE SPACES.
019800
019900 01  WRK-PADCALC1-PASSO3B.
020000     03  FILLER                  PIC X(009) VALUE
020100         '      A ='.
020200     03  WRK-PADCALC1-P3-NCKB2   PIC ZZZZZ9.9.
020300     03  FILLER                  PIC X(004) VALUE ' / '.
020400     03  WRK-PADCALC1-P3-QTGT2   PIC ZZZZ9.9.
020500     03  FILLER                  PIC X(005) VALUE ' =  '.
020600     03  WRK-PADCALC1-P3-A0      PIC ZZZZ9.99.
020700     03  FILLER                  PIC X(013) VALUE ' M2;   B =  '.
020800     03  WRK-PADCALC1-P3-B0      PIC ZZ9.99.
020900     03  FILLER                  PIC X(003) VALUE ' M.'.
021000     03  FILLER                  PIC X(069) VALUE SPACES.
021100
021200 01  WRK-PADCALC1-PASSO4.
021300     03  FILLER                  PIC X(004) VALUE '  4.'.
021400     03  FILLER                  PIC X(022) VALUE
021500         ' GEOMETRIA ADOTADA - '.
021600     03  FILLER                  PIC X(013) VALUE
021700         'B-FINAL =    '.
021800     03  WRK-PADCALC1-P4-BFIN    PIC ZZ9.99.
021900     03  FILLER                  PIC X(020) VALUE
022000         ' M;  REGRA T = B/2; '.
022100     03  FILLER                  PIC X(013) VALUE
022200         'T-ROUND =    '.
022300     03  WRK-PADCALC1-P4-TROUND  PIC ZZ9.99.
022400     03  FILLER                  PIC X(003) VALUE ' M.'.
022500     03  FILLER                  PIC X(024) VALUE SPACES.
022600
022700 01  WRK-PADCALC1-PASSO5.
022800     03  FILLER                  PIC X(004) VALUE '  5.'.
022810     03  FILLER                  PIC X(019) VALUE
022820         ' PESO PROPRIO: W = '.
022830     03  WRK-PADCALC1-P5-B2      PIC ZZZZ9.99.
022840     03  FILLER                  PIC X(003) VALUE ' X '.
023100     03  WRK-PADCALC1-P5-T       PIC ZZ9.99.
023200     03  FILLER                  PIC X(004) VALUE ' X  '.
023300     03  WRK-PADCALC1-P5-GC      PIC Z9.9.
023400     03  FILLER                  PIC X(005) VALUE '  =  '.
023500     03  WRK-PADCALC1-P5-W       PIC ZZZZZ9.9.
023600     03  FILLER                  PIC X(004) VALUE ' KN.'.
023700     03  FILLER                  PIC X(066) VALUE SPACES.
023800
023900 01  WRK-PADCALC1-PASSO6A.
024000     03  FILLER                  PIC X(004) VALUE '  6.'.
024100     03  FILLER                  PIC X(024) VALUE
024200         ' SOBRECARGAS - GS = SG X'.
024300     03  FILLER                  PIC X(002) VALUE ' ('.
024400     03  WRK-PADCALC1-P6-SG      PIC ZZ9.99.
024500     03  FILLER                  PIC X(017) VALUE
024600         ' KN/M2) X B2  =  '.
024700     03  WRK-PADCALC1-P6-GS      PIC ZZZZZ9.9.
024800     03  FILLER                  PIC X(004) VALUE ' KN.'.
024900     03  FILLER                  PIC X(058) VALUE SPACES.
025000
025100 01  WRK-PADCALC1-PASSO6B.
025200     03  FILLER                  PIC X(019) VALUE
025300         '      QS = SQ X ('.
025400     03  WRK-PADCALC1-P6-SQ      PIC ZZ9.99.
025500     03  FILLER                  PIC X(017) VALUE
025600         ' KN/M2) X B2  =  '.
025700     03  WRK-PADCALC1-P6-QS      PIC ZZZZZ9.9.
025800     03  FILLER                  PIC X(017) VALUE
025900         ' KN;  TOTAL =   '.
026000     03  WRK-PADCALC1-P6-TOTAL   PIC ZZZZZ9.9.
026100     03  FILLER                  PIC X(004) VALUE ' KN.'.
026200     03  FILLER                  PIC X(042) VALUE SPACES.
026300
026400 01  WRK-PADCALC1-PASSO7.
026500     03  FILLER                  PIC X(004) VALUE '  7.'.
026600     03  FILLER                  PIC X(024) VALUE
026700         ' CARGA AXIAL DE PROJETO '.
026800     03  FILLER                  PIC X(020) VALUE
026900         'NCK = 1,00 X (G+W+GS'.
027000     03  FILLER                  PIC X(025) VALUE
027100         ') + 1,00 X (Q+QS)   =   '.
027200     03  WRK-PADCALC1-P7-NCK     PIC ZZZZZ9.9.
027300     03  FILLER                  PIC X(004) VALUE ' KN.'.
027400     03  FILLER                  PIC X(055) VALUE SPACES.
027500
027600 01  WRK-PADCALC1-PASSO8.
027700     03  FILLER                  PIC X(004) VALUE '  8.'.
027800     03  FILLER                  PIC X(025) VALUE
027900         ' VERIFICACAO DA PRESSAO: '.
028000     03  FILLER                  PIC X(013) VALUE
028100         'Q-ED = NCK/B2'.
028200     03  FILLER                  PIC X(005) VALUE '  =  '.
028300     03  WRK-PADCALC1-P8-QED     PIC ZZZZ9.9.
028400     03  FILLER                  PIC X(009) VALUE ' KN/M2 <='.
028500     03  WRK-PADCALC1-P8-QA      PIC ZZZZ9.9.
028600     03  FILLER                  PIC X(025) VALUE
028700         ' KN/M2 - CAPACIDADE OK. '.
028800     03  FILLER                  PIC X(047) VALUE SPACES.
028900
029000 01  WRK-PADCALC1-SEM-SOLUCAO.                                    APN02063
029100     03  FILLER                  PIC X(064) VALUE
029200         '   NAO FOI ENCONTRADA LARGURA VIAVEL PARA ESTE CASO
029300-    'DE CARGA.'.
029400     03  FILLER                  PIC X(068) VALUE SPACES.
029500
029600 LINKAGE SECTION.
029700 COPY PADCTRL1.                                                   APN05042
029800 COPY PADPARM1.
029900 COPY PADCASO1.
030000 COPY PADCALW1.
030100 COPY PADDATA1.
030200
030300*================================================================*
030400 PROCEDURE DIVISION USING PADCTRL1-REGISTRO                       APN05042
030500                           PADPARM1-REGISTRO
030600                           PADCASO1-REGISTRO
030700                           PADCALW1-REGISTRO.
030800*================================================================*
030900
031000*----------------------------------------------------------------*
031100*    PROCESSAMENTO PRINCIPAL
031200*----------------------------------------------------------------*
031300*> cobol-lint CL002 0000-processar
031400 0000-PROCESSAR                  SECTION.
031500*----------------------------------------------------------------*
031600
031700     IF WS-E-PRIMEIRA-CHAMADA
031800        PERFORM 0001-ABRIR-ARQUIVO
031900        SET WS-JA-ABRIU-ARQUIVO  TO TRUE
032000     END-IF
032100
032200     IF PADCTRL1-ENCERRAR                                         APN05042
032300        PERFORM 0014-FECHAR-ARQUIVO
032400     ELSE
032500        IF PADCALW1-TAMANHO-VIAVEL
032600           PERFORM 0002-EMITIR-CABECALHO-PAD
032700           PERFORM 0004-PASSO1-CARGAS-APLICADAS
032800           PERFORM 0005-PASSO2-PRESSAO-ALVO
032900           PERFORM 0006-PASSO3-AREA-INDICATIVA
033000           PERFORM 0007-PASSO4-GEOMETRIA-ADOTADA
033100           PERFORM 0008-PASSO5-PESO-PROPRIO
033200           PERFORM 0009-PASSO6-SOBRECARGAS
033300           PERFORM 0010-PASSO7-CARGA-PROJETO
033400           PERFORM 0011-PASSO8-VERIFICACAO
033500        ELSE
033600           PERFORM 0002-EMITIR-CABECALHO-PAD
033700           PERFORM 0012-SEM-SOLUCAO-VIAVEL                        APN02063
033800        END-IF
033900        PERFORM 0013-ESCREVER-LINHA-BRANCO
034000     END-IF
034100
034200     PERFORM 9999-FINALIZAR
034300     .
034400*----------------------------------------------------------------*
034500*> cobol-lint CL002 0000-end
034600 0000-END.                       EXIT.
034700*----------------------------------------------------------------*
034800
034900*----------------------------------------------------------------*
035000*    ABERTURA DO ARQUIVO DE SAIDA (SOMENTE NA PRIMEIRA CHAMADA -
035100*    O PROGRAMA E CHAMADO UMA VEZ POR SAPATA, MAS O ARQUIVO
035200*    PERMANECE ABERTO ENTRE AS CHAMADAS)
035300*----------------------------------------------------------------*
035400 0001-ABRIR-ARQUIVO              SECTION.
035500*----------------------------------------------------------------*
035600
035700     OPEN OUTPUT PADCALC1-SAIDA
035800     CALL 'PADDATA' USING PADDATA1-REGISTRO
035900     MOVE PADDATA1-DATA-DIA      TO WS-MASC-DATA-DIA
036000     MOVE PADDATA1-DATA-MES      TO WS-MASC-DATA-MES
036100     MOVE PADDATA1-DATA-ANO      TO WS-MASC-DATA-ANO              MFT99114
036200     IF WS-MASC-SECULO           LESS 19
036300        DISPLAY 'PADCALC1 - ANOMALIA NO ANO DO CABECALHO - SEC '  APN06081
036350                WS-MASC-SECULO ' ANO-CURTO ' WS-MASC-ANO-CURTO    APN06081
036400                ' - VERIFICAR RELOGIO DO SISTEMA'                 APN06081
036500     END-IF
036600     MOVE PADDATA1-HORA          TO WS-MASC-HH
036700     MOVE PADDATA1-MINUTO        TO WS-MASC-MM
036750     IF WS-MASC-HH               LESS 06                          APN06081
036760        DISPLAY 'PADCALC1 - RELATORIO EMITIDO NO TURNO NOTURNO '  APN06081
036770                '- HORARIO (HHMM) ' WS-MASC-HORA-NUM              APN06081
036780     END-IF                                                       APN06081
036800     MOVE WS-MASC-DATA           TO WRK-PADCALC1-CAB1-DATA
036900     MOVE WS-MASC-HORA           TO WRK-PADCALC1-CAB1-HORA
037000     MOVE WRK-PADCALC1-CAB1      TO WRK-PADCALC1-STRING
037100     WRITE WRK-PADCALC1-REGISTRO
037200     MOVE WS-IND-PAGINACAO       TO WRK-PADCALC1-CAB2-PAG
037300     MOVE WRK-PADCALC1-CAB2      TO WRK-PADCALC1-STRING
037400     WRITE WRK-PADCALC1-REGISTRO
037500     MOVE WS-LINHA-TRACO         TO WRK-PADCALC1-STRING
037600     WRITE WRK-PADCALC1-REGISTRO
037700     .
037800*----------------------------------------------------------------*
037900*> cobol-lint CL002 0001-end
038000 0001-END.                       EXIT.
038100*----------------------------------------------------------------*
038200
038300*----------------------------------------------------------------*
038400*    CABECALHO E LINHA DE METRICAS DA SAPATA
038500*----------------------------------------------------------------*
038600 0002-EMITIR-CABECALHO-PAD       SECTION.
038700*----------------------------------------------------------------*
038800
038900     IF WS-IND-LINHA             GREATER 45                       JRS91011
039000        MOVE ZERO                TO WS-IND-LINHA
039100        ADD 1                    TO WS-IND-PAGINACAO              JRS91011
039200        MOVE WS-LINHA-BRANCO     TO WRK-PADCALC1-STRING
039300        WRITE WRK-PADCALC1-REGISTRO
039400        MOVE WS-IND-PAGINACAO    TO WRK-PADCALC1-CAB2-PAG         JRS91011
039500        MOVE WRK-PADCALC1-CAB2   TO WRK-PADCALC1-STRING
039600        WRITE WRK-PADCALC1-REGISTRO
039700        MOVE WS-LINHA-TRACO      TO WRK-PADCALC1-STRING
039800        WRITE WRK-PADCALC1-REGISTRO
039900     END-IF
040000
040100     MOVE PADCASO1-PAD-ID        TO WRK-PADCALC1-PAD-ID
040200     MOVE WRK-PADCALC1-TITULO-PAD
040300                                 TO WRK-PADCALC1-STRING
040400     WRITE WRK-PADCALC1-REGISTRO
040500     ADD 1                       TO WS-IND-LINHA
040600
040700     IF PADCALW1-TAMANHO-VIAVEL
040800        MOVE PADCALW1-B-FINAL    TO WRK-PADCALC1-MET-B1
040900                                    WRK-PADCALC1-MET-B2
041000        MOVE PADCALW1-T-ROUND    TO WRK-PADCALC1-MET-T
041100        MOVE WRK-PADCALC1-METRICAS1
041200                                 TO WRK-PADCALC1-STRING
041300        WRITE WRK-PADCALC1-REGISTRO
041400
041500        MOVE PADCALW1-Q-ED       TO WRK-PADCALC1-MET-QED
041600        COMPUTE WRK-PADCALC1-MET-UTIL ROUNDED =
041700                PADCALW1-UTIL * 100
041800        MOVE WRK-PADCALC1-METRICAS2
041900                                 TO WRK-PADCALC1-STRING
042000        WRITE WRK-PADCALC1-REGISTRO
042100
042200        MOVE PADCALW1-VOLUME     TO WRK-PADCALC1-MET-VOL
042300        MOVE WRK-PADCALC1-METRICAS3
042400                                 TO WRK-PADCALC1-STRING
042500        WRITE WRK-PADCALC1-REGISTRO
042600        ADD 3                    TO WS-IND-LINHA
042700     END-IF
042800     .
042900*----------------------------------------------------------------*
043000*> cobol-lint CL002 0002-end
043100 0002-END.                       EXIT.
043200*----------------------------------------------------------------*
043300
043400*----------------------------------------------------------------*
043500*    PASSO 1 - CARGAS APLICADAS
043600*----------------------------------------------------------------*
043700 0004-PASSO1-CARGAS-APLICADAS    SECTION.
043800*----------------------------------------------------------------*
043900
044000     MOVE PADCASO1-G-LOAD        TO WRK-PADCALC1-P1-G
044100     MOVE PADCASO1-Q-LOAD        TO WRK-PADCALC1-P1-Q
044200     MOVE WRK-PADCALC1-PASSO1A   TO WRK-PADCALC1-STRING
044300     WRITE WRK-PADCALC1-REGISTRO
044400     MOVE WRK-PADCALC1-PASSO1B   TO WRK-PADCALC1-STRING
044500     WRITE WRK-PADCALC1-REGISTRO
044600     ADD 2                       TO WS-IND-LINHA
044700     .
044800*----------------------------------------------------------------*
044900*> cobol-lint CL002 0004-end
045000 0004-END.                       EXIT.
045100*----------------------------------------------------------------*
045200
045300*----------------------------------------------------------------*
045400*    PASSO 2 - PRESSAO ALVO
045500*----------------------------------------------------------------*
045600 0005-PASSO2-PRESSAO-ALVO        SECTION.
045700*----------------------------------------------------------------*
045800
045900     MOVE PADPARM1-TARGET-UTIL   TO WRK-PADCALC1-P2-UTIL
046000     MOVE PADPARM1-Q-ALLOW       TO WRK-PADCALC1-P2-QA
046100     MOVE PADCALW1-Q-TARGET      TO WRK-PADCALC1-P2-QTGT
046200     MOVE WRK-PADCALC1-PASSO2    TO WRK-PADCALC1-STRING
046300     WRITE WRK-PADCALC1-REGISTRO
046400     ADD 1                       TO WS-IND-LINHA
046500     .
046600*----------------------------------------------------------------*
046700*> cobol-lint CL002 0005-end
046800 0005-END.                       EXIT.
046900*----------------------------------------------------------------*
047000
047100*----------------------------------------------------------------*
047200*    PASSO 3 - CARGA BASE, AREA E LARGURA INDICATIVAS
047300*----------------------------------------------------------------*
047400 0006-PASSO3-AREA-INDICATIVA     SECTION.
047500*----------------------------------------------------------------*
047600
047700     MOVE PADCASO1-G-LOAD        TO WRK-PADCALC1-P3-G
047800     MOVE PADCASO1-Q-LOAD        TO WRK-PADCALC1-P3-Q
047900     MOVE PADCALW1-N-CK-INICIAL  TO WRK-PADCALC1-P3-NCKB
048000                                    WRK-PADCALC1-P3-NCKB2
048100     MOVE PADCALW1-Q-TARGET      TO WRK-PADCALC1-P3-QTGT2
048200     MOVE PADCALW1-A0-INDIC      TO WRK-PADCALC1-P3-A0
048300     MOVE PADCALW1-B0-INDIC      TO WRK-PADCALC1-P3-B0
048400     MOVE WRK-PADCALC1-PASSO3A   TO WRK-PADCALC1-STRING
048500     WRITE WRK-PADCALC1-REGISTRO
048600     MOVE WRK-PADCALC1-PASSO3B   TO WRK-PADCALC1-STRING
048700     WRITE WRK-PADCALC1-REGISTRO
048800     ADD 2                       TO WS-IND-LINHA
048900     .
049000*----------------------------------------------------------------*
049100*> cobol-lint CL002 0006-end
049200 0006-END.                       EXIT.
049300*----------------------------------------------------------------*
049400
049500*----------------------------------------------------------------*
049600*    PASSO 4 - GEOMETRIA ADOTADA
049700*----------------------------------------------------------------*
049800 0007-PASSO4-GEOMETRIA-ADOTADA   SECTION.
049900*----------------------------------------------------------------*
050000
050100     MOVE PADCALW1-B-FINAL       TO WRK-PADCALC1-P4-BFIN
050200     MOVE PADCALW1-T-ROUND       TO WRK-PADCALC1-P4-TROUND
050300     MOVE WRK-PADCALC1-PASSO4    TO WRK-PADCALC1-STRING
050400     WRITE WRK-PADCALC1-REGISTRO
050500     ADD 1                       TO WS-IND-LINHA
050600     .
050700*----------------------------------------------------------------*
050800*> cobol-lint CL002 0007-end
050900 0007-END.                       EXIT.
051000*----------------------------------------------------------------*
051100
051200*----------------------------------------------------------------*
051300*    PASSO 5 - PESO PROPRIO
051400*----------------------------------------------------------------*
051500 0008-PASSO5-PESO-PROPRIO        SECTION.
051600*----------------------------------------------------------------*
051700
051750     MOVE PADCALW1-B-QUADRADO    TO WRK-PADCALC1-P5-B2            APN06084
051800     MOVE PADCALW1-T-ROUND       TO WRK-PADCALC1-P5-T
051900     MOVE WS-GAMA-CONCRETO-TXT   TO WRK-PADCALC1-P5-GC
052000     MOVE PADCALW1-W-PAD         TO WRK-PADCALC1-P5-W
052100     MOVE WRK-PADCALC1-PASSO5    TO WRK-PADCALC1-STRING
052200     WRITE WRK-PADCALC1-REGISTRO
052300     ADD 1                       TO WS-IND-LINHA
052400     .
052500*----------------------------------------------------------------*
052600*> cobol-lint CL002 0008-end
052700 0008-END.                       EXIT.
052800*----------------------------------------------------------------*
052900
053000*----------------------------------------------------------------*
053100*    PASSO 6 - SOBRECARGAS PERMANENTE E ACIDENTAL
053200*----------------------------------------------------------------*
053300 0009-PASSO6-SOBRECARGAS         SECTION.
053400*----------------------------------------------------------------*
053500
053600     MOVE PADCASO1-SUR-G         TO WRK-PADCALC1-P6-SG
053700     MOVE PADCALW1-GS            TO WRK-PADCALC1-P6-GS
053800     MOVE WRK-PADCALC1-PASSO6A   TO WRK-PADCALC1-STRING
053900     WRITE WRK-PADCALC1-REGISTRO
054000
054100     MOVE PADCASO1-SUR-Q         TO WRK-PADCALC1-P6-SQ
054200     MOVE PADCALW1-QS            TO WRK-PADCALC1-P6-QS
054300     COMPUTE WRK-PADCALC1-P6-TOTAL ROUNDED =
054400             PADCALW1-GS + PADCALW1-QS
054500     MOVE WRK-PADCALC1-PASSO6B   TO WRK-PADCALC1-STRING
054600     WRITE WRK-PADCALC1-REGISTRO
054700     ADD 2                       TO WS-IND-LINHA
054800     .
054900*----------------------------------------------------------------*
055000*> cobol-lint CL002 0009-end
055100 0009-END.                       EXIT.
055200*----------------------------------------------------------------*
055300
055400*----------------------------------------------------------------*
055500*    PASSO 7 - CARGA AXIAL DE PROJETO
055600*----------------------------------------------------------------*
055700 0010-PASSO7-CARGA-PROJETO       SECTION.
055800*----------------------------------------------------------------*
055900
056000     MOVE PADCALW1-N-CK-FINAL    TO WRK-PADCALC1-P7-NCK
056100     MOVE WRK-PADCALC1-PASSO7    TO WRK-PADCALC1-STRING
056200     WRITE WRK-PADCALC1-REGISTRO
056300     ADD 1                       TO WS-IND-LINHA
056400     .
056500*----------------------------------------------------------------*
056600*> cobol-lint CL002 0010-end
056700 0010-END.                       EXIT.
056800*----------------------------------------------------------------*
056900
057000*----------------------------------------------------------------*
057100*    PASSO 8 - VERIFICACAO DA PRESSAO DE APOIO
057200*----------------------------------------------------------------*
057300 0011-PASSO8-VERIFICACAO         SECTION.
057400*----------------------------------------------------------------*
057500
057600     MOVE PADCALW1-Q-ED          TO WRK-PADCALC1-P8-QED
057700     MOVE PADPARM1-Q-ALLOW       TO WRK-PADCALC1-P8-QA
057800     MOVE WRK-PADCALC1-PASSO8    TO WRK-PADCALC1-STRING
057900     WRITE WRK-PADCALC1-REGISTRO
058000     ADD 1                       TO WS-IND-LINHA
058100     .
058200*----------------------------------------------------------------*
058300*> cobol-lint CL002 0011-end
058400 0011-END.                       EXIT.
058500*----------------------------------------------------------------*
058600
058700*----------------------------------------------------------------*
058800*    SAPATA SEM SOLUCAO VIAVEL - TETO DE SEGURANCA DO REFINO
058900*    FOI ATINGIDO NO MODULO PADSOLV1
059000*----------------------------------------------------------------*
059100 0012-SEM-SOLUCAO-VIAVEL         SECTION.                         APN02063
059200*----------------------------------------------------------------*
059300
059400     MOVE WRK-PADCALC1-SEM-SOLUCAO
059500                                 TO WRK-PADCALC1-STRING
059600     WRITE WRK-PADCALC1-REGISTRO
059700     ADD 1                       TO WS-IND-LINHA
059800     .
059900*----------------------------------------------------------------*
060000*> cobol-lint CL002 0012-end
060100 0012-END.                       EXIT.
060200*----------------------------------------------------------------*
060300
060400*----------------------------------------------------------------*
060500*    LINHA EM BRANCO ENTRE SAPATAS
060600*----------------------------------------------------------------*
060700 0013-ESCREVER-LINHA-BRANCO      SECTION.
060800*----------------------------------------------------------------*
060900
061000     MOVE WS-LINHA-BRANCO        TO WRK-PADCALC1-STRING
061100     WRITE WRK-PADCALC1-REGISTRO
061200     ADD 1                       TO WS-IND-LINHA
061300     .
061400*----------------------------------------------------------------*
061500*> cobol-lint CL002 0013-end
061600 0013-END.                       EXIT.
061700*----------------------------------------------------------------*
061800
061900*----------------------------------------------------------------*
062000*    FECHAMENTO DO ARQUIVO - SO OCORRE NA CHAMADA DE ENCERRA-
062100*    MENTO (PADCTRL1-MODO = 'E'), FEITA PELO PROGRAMA CONDUTOR
062200*    APOS A ULTIMA SAPATA DO LOTE
062300*----------------------------------------------------------------*
062400 0014-FECHAR-ARQUIVO             SECTION.
062500*----------------------------------------------------------------*
062600
062700     CLOSE PADCALC1-SAIDA
062800     .
062900*----------------------------------------------------------------*
063000*> cobol-lint CL002 0014-end
063100 0014-END.                       EXIT.
063200*----------------------------------------------------------------*
063300
063400*----------------------------------------------------------------*
063500*    FINALIZAR CHAMADA
063600*----------------------------------------------------------------*
063700 9999-FINALIZAR                  SECTION.
063800*----------------------------------------------------------------*
063900
064000     GOBACK
064100     .
064200*----------------------------------------------------------------*
064300*> cobol-lint CL002 9999-end
064400 9999-END.                       EXIT.
064500*----------------------------------------------------------------*
