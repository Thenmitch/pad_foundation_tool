000100******************************************************************
000200* PROGRAMADOR: J.R. SILVA - SETOR DE ENGENHARIA CIVIL
000300* DATA.......: 21/03/1989
000400* DESCRICAO..: GEOMETRIA ADOTADA DA SAPATA - ARREDONDAMENTO DA
000500*              LARGURA PARA CIMA E RECALCULO DAS CARGAS E DA
000600*              PRESSAO DE APOIO COM A GEOMETRIA FINAL
000700* NOME.......: PADGEOM1
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PADGEOM1.
001100 AUTHOR.        J R SILVA.
001200 INSTALLATION.  SETOR DE ENGENHARIA CIVIL.
001300 DATE-WRITTEN.  21/03/1989.
001400 DATE-COMPILED.
001500 SECURITY.      USO INTERNO DA ENGENHARIA.
001600*----------------------------------------------------------------*
001700*    HISTORICO DE ALTERACOES
001800*----------------------------------------------------------------*
001900* DATA       AUTOR   CHAMADO      DESCRICAO
002000* ---------- ------- ------------ ----------------------------
002100* 21/03/1989 J.R.S.  CH-1989-005  VERSAO INICIAL - ARREDONDA E
002200*                                 RECALCULA A GEOMETRIA ADOTADA.
002300* 08/06/1996 J.R.S.  CH-1996-077  CORRIGIDO ARREDONDAMENTO PARA
002400*                                 SEMPRE PARA CIMA (ANTES FICAVA
002500*                                 PARA O MULTIPLO MAIS PROXIMO).
002600* 30/11/1999 M.F.T.  CH-1999-114  REVISAO DE VIRADA DO SECULO -
002700*                                 SEM IMPACTO NOS CAMPOS DESTE
002800*                                 PROGRAMA (NAO HA DATAS AQUI).
002810* 18/04/2006 A.P.N.  CH-2006-078  0000-PROCESSAR PASSA A CONFERIR
002820*                                 OS FATORES PARCIAIS NO INICIO E
002830*                                 0001-ARREDONDAR-LARGURA PASSA A
002840*                                 AVISAR NO CONSOLE QUANDO A
002850*                                 LARGURA ARREDONDADA ULTRAPASSA
002860*                                 O TETO DE 50 M DE PADSOLV1.
002870* 18/04/2006 A.P.N.  CH-2006-084  0001-ARREDONDAR-LARGURA PASSA A
002880*                                 GRAVAR O B**2 JA CALCULADO NO
002885*                                 BOOK PADCALW1, PARA O RELATORIO
002890*                                 POR SAPATA (PADCALC1) IMPRIMIR O
002895*                                 VALOR REAL NA LINHA DE PESO
002898*                                 PROPRIO.
002900*----------------------------------------------------------------*
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200
003300 01  WS-CONSTANTES.
003400     05  WS-GAMA-G               PIC 9(01)V9(02) VALUE 1.00.
003500     05  WS-GAMA-Q               PIC 9(01)V9(02) VALUE 1.00.
003600     05  WS-GAMA-CONCRETO        PIC 9(02)V9(01) VALUE 24.0.
003700*    VISAO EM TABELA DOS DOIS FATORES PARCIAIS DA COMBINACAO
003800*    DE SERVICO - PERCORRIDA NA CRITICA DE INTEGRIDADE DE
003900*    0000-PROCESSAR (O BOOK DE CONSTANTES NAO PODE CHEGAR ZERADO).
004000 01  WS-CONSTANTES-ALT REDEFINES WS-CONSTANTES.
004100     05  WS-GAMA-ELS-TABELA OCCURS 2 TIMES
004200                                 PIC 9(01)V9(02).
004300     05  FILLER                  PIC 9(02)V9(01).
004400
004500 01  WS-B-QUADRADO               PIC 9(06)V9(04).
004600*    VISAO INTEIRA DE B-FINAL AO QUADRADO, USADA NO DISPLAY DE
004700*    TRILHA DE AUDITORIA DE 0001 QUANDO A LARGURA ARREDONDADA
004750*    ULTRAPASSA O MESMO TETO DE 50 M USADO EM PADSOLV1.
004800 01  WS-B-QUADRADO-INT REDEFINES WS-B-QUADRADO
004900                                 PIC 9(06).
005000
005100 01  WS-QTDE-INCREMENTOS         PIC 9(04) COMP.
005200 01  WS-RESTO-ARREDONDAMENTO     PIC 9(03)V9(04).
005300*    VISAO INTEIRA DO RESTO DA DIVISAO - USADA NA MESMA
005400*    MENSAGEM DE DIAGNOSTICO DE 0001-ARREDONDAR-LARGURA.
005600 01  WS-RESTO-ARREDOND-INT REDEFINES WS-RESTO-ARREDONDAMENTO
005700                                 PIC 9(03).
005750
005780 01  WS-TETO-LARGURA-MAX         PIC 9(02)V9(02) VALUE 50.00.     APN06078
005800
005900 LINKAGE SECTION.
006000 COPY PADPARM1.
006100 COPY PADCASO1.
006200 COPY PADCALW1.
006300 COPY PADRSLT1.
006400
006500*================================================================*
006600 PROCEDURE DIVISION USING PADPARM1-REGISTRO
006700                           PADCASO1-REGISTRO
006800                           PADCALW1-REGISTRO
006900                           PADRSLT1-REGISTRO.
007000*================================================================*
007100
007200*----------------------------------------------------------------*
007300*    PROCESSAMENTO PRINCIPAL
007400*----------------------------------------------------------------*
007500*> cobol-lint CL002 0000-processar
007600 0000-PROCESSAR                  SECTION.
007700*----------------------------------------------------------------*
007800
007820     IF WS-GAMA-ELS-TABELA(1)    EQUAL ZERO
007840        OR WS-GAMA-ELS-TABELA(2) EQUAL ZERO
007860        DISPLAY 'PADGEOM1 - FATOR PARCIAL ELS ZERADO NO BOOK '    APN06078
007880                'DE CONSTANTES - VERIFICAR LINK-EDIT'             APN06078
007890     END-IF
007900     PERFORM 0001-ARREDONDAR-LARGURA
008000     PERFORM 0002-CALCULAR-PESO-PROPRIO
008100     PERFORM 0003-CALCULAR-SOBRECARGAS
008200     PERFORM 0004-CALCULAR-CARGA-FINAL
008300     PERFORM 0005-CALCULAR-PRESSAO-UTILIZACAO
008400     PERFORM 0006-CALCULAR-VOLUME
008500     PERFORM 0007-MONTAR-LINHA-RESULTADO
008600     PERFORM 9999-FINALIZAR
008700     .
008800*----------------------------------------------------------------*
008900*> cobol-lint CL002 0000-end
009000 0000-END.                       EXIT.
009100*----------------------------------------------------------------*
009200
009300*----------------------------------------------------------------*
009400*    ARREDONDA A LARGURA OTIMA PARA CIMA, NO MULTIPLO DO
009500*    INCREMENTO CONSTRUTIVO - NUNCA PARA BAIXO, NUNCA PARA O
009600*    MULTIPLO MAIS PROXIMO (REGRA DE NEGOCIO CRITICA)
009700*----------------------------------------------------------------*
009800 0001-ARREDONDAR-LARGURA         SECTION.                         JRS96077
009900*----------------------------------------------------------------*
010000
010100     DIVIDE PADCALW1-B-OPT BY PADPARM1-ROUNDING-INC
010200             GIVING WS-QTDE-INCREMENTOS
010300             REMAINDER WS-RESTO-ARREDONDAMENTO
010400
010500     IF WS-RESTO-ARREDONDAMENTO  GREATER ZERO                     JRS96077
010600        ADD 1                    TO WS-QTDE-INCREMENTOS
010700     END-IF
010800
010900     COMPUTE PADCALW1-B-FINAL ROUNDED =
011000             WS-QTDE-INCREMENTOS * PADPARM1-ROUNDING-INC
011100
011200     COMPUTE PADCALW1-T-ROUND ROUNDED = 0.5 * PADCALW1-B-FINAL
011300     COMPUTE WS-B-QUADRADO ROUNDED =
011400             PADCALW1-B-FINAL * PADCALW1-B-FINAL
011410     MOVE WS-B-QUADRADO          TO PADCALW1-B-QUADRADO           APN06084
011420
011440     IF PADCALW1-B-FINAL         GREATER WS-TETO-LARGURA-MAX
011460        DISPLAY 'PADGEOM1 - LARGURA ARREDONDADA ULTRAPASSA O '    APN06078
011480                'TETO DE 50 M - SAPATA ' PADCASO1-PAD-ID          APN06078
011485                ' RESTO ' WS-RESTO-ARREDOND-INT                   APN06078
011490                ' B**2 ' WS-B-QUADRADO-INT                        APN06078
011495     END-IF
011550     .
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0001-end
011800 0001-END.                       EXIT.
011900*----------------------------------------------------------------*
012000
012100*----------------------------------------------------------------*
012200*    PESO PROPRIO DA SAPATA COM A GEOMETRIA ADOTADA
012300*----------------------------------------------------------------*
012400 0002-CALCULAR-PESO-PROPRIO      SECTION.
012500*----------------------------------------------------------------*
012600
012700     IF PADPARM1-INCLUI-PESO-PROPRIO
012800        COMPUTE PADCALW1-W-PAD ROUNDED =
012900                WS-B-QUADRADO * PADCALW1-T-ROUND *
013000                WS-GAMA-CONCRETO
013100     ELSE
013200        MOVE ZERO                TO PADCALW1-W-PAD
013300     END-IF
013400     .
013500*----------------------------------------------------------------*
013600*> cobol-lint CL002 0002-end
013700 0002-END.                       EXIT.
013800*----------------------------------------------------------------*
013900
014000*----------------------------------------------------------------*
014100*    SOBRECARGAS PERMANENTE E ACIDENTAL COM A AREA ADOTADA
014200*----------------------------------------------------------------*
014300 0003-CALCULAR-SOBRECARGAS       SECTION.
014400*----------------------------------------------------------------*
014500
014600     COMPUTE PADCALW1-GS ROUNDED =
014700             PADCASO1-SUR-G * WS-B-QUADRADO
014800     COMPUTE PADCALW1-QS ROUNDED =
014900             PADCASO1-SUR-Q * WS-B-QUADRADO
015000     .
015100*----------------------------------------------------------------*
015200*> cobol-lint CL002 0003-end
015300 0003-END.                       EXIT.
015400*----------------------------------------------------------------*
015500
015600*----------------------------------------------------------------*
015700*    CARGA AXIAL DE SERVICO FINAL, COMBINACAO ELS
015800*----------------------------------------------------------------*
015900 0004-CALCULAR-CARGA-FINAL       SECTION.
016000*----------------------------------------------------------------*
016100
016200     COMPUTE PADCALW1-N-CK-FINAL ROUNDED =
016300             (WS-GAMA-G *
016400                (PADCASO1-G-LOAD + PADCALW1-W-PAD +
016500                 PADCALW1-GS)) +
016600             (WS-GAMA-Q *
016700                (PADCASO1-Q-LOAD + PADCALW1-QS))
016800     .
016900*----------------------------------------------------------------*
017000*> cobol-lint CL002 0004-end
017100 0004-END.                       EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    PRESSAO DE APOIO ATUANTE E UTILIZACAO COM A GEOMETRIA
017600*    ADOTADA (PARA CONFERENCIA - DEVE FICAR <= UTIL. ALVO)
017700*----------------------------------------------------------------*
017800 0005-CALCULAR-PRESSAO-UTILIZACAO SECTION.
017900*----------------------------------------------------------------*
018000
018100     COMPUTE PADCALW1-Q-ED ROUNDED =
018200             PADCALW1-N-CK-FINAL / WS-B-QUADRADO
018300     COMPUTE PADCALW1-UTIL ROUNDED =
018400             PADCALW1-Q-ED / PADPARM1-Q-ALLOW
018500     .
018600*----------------------------------------------------------------*
018700*> cobol-lint CL002 0005-end
018800 0005-END.                       EXIT.
018900*----------------------------------------------------------------*
019000
019100*----------------------------------------------------------------*
019200*    VOLUME DE CONCRETO DA SAPATA ADOTADA
019300*----------------------------------------------------------------*
019400 0006-CALCULAR-VOLUME            SECTION.
019500*----------------------------------------------------------------*
019600
019700     COMPUTE PADCALW1-VOLUME ROUNDED =
019800             WS-B-QUADRADO * PADCALW1-T-ROUND
019900     .
020000*----------------------------------------------------------------*
020100*> cobol-lint CL002 0006-end
020200 0006-END.                       EXIT.
020300*----------------------------------------------------------------*
020400
020500*----------------------------------------------------------------*
020600*    MONTA A LINHA DE RESULTADO (TABELA RESUMO) COM OS VALORES
020700*    JA NAS CASAS DECIMAIS DE APRESENTACAO
020800*----------------------------------------------------------------*
020900 0007-MONTAR-LINHA-RESULTADO     SECTION.
021000*----------------------------------------------------------------*
021100
021200     MOVE PADCASO1-PAD-ID        TO PADRSLT1-PAD-ID
021300     MOVE PADCALW1-B-FINAL       TO PADRSLT1-B-FINAL
021400     MOVE PADCALW1-T-ROUND       TO PADRSLT1-T-ROUND
021500     COMPUTE PADRSLT1-UTIL-PCT ROUNDED =
021600             PADCALW1-UTIL * 100
021700     MOVE PADCALW1-N-CK-FINAL    TO PADRSLT1-N-CK
021800     MOVE PADCALW1-VOLUME        TO PADRSLT1-VOLUME
021900     .
022000*----------------------------------------------------------------*
022100*> cobol-lint CL002 0007-end
022200 0007-END.                       EXIT.
022300*----------------------------------------------------------------*
022400
022500*----------------------------------------------------------------*
022600*    FINALIZAR PROGRAMA
022700*----------------------------------------------------------------*
022800 9999-FINALIZAR                  SECTION.
022900*----------------------------------------------------------------*
023000
023100     GOBACK
023200     .
023300*----------------------------------------------------------------*
023400*> cobol-lint CL002 9999-end
023500 9999-END.                       EXIT.
023600*----------------------------------------------------------------*
